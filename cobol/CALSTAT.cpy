000100******************************************************************
000110*                                                                *
000120*    CALSTAT - SEQUENTIAL FILE STATUS CHECK                      *
000130*                                                                *
000140*    COPIED INTO B90-CHECK-STATUS IN EVERY PROGRAM IN THIS       *
000150*    SUBSYSTEM.  CALLER MOVES THE FILE STATUS KEY AND A          *
000160*    SHORT FILE TAG INTO WS-CHECK-STATUS/WS-CHECK-FILE BEFORE    *
000170*    PERFORMING B90-CHECK-STATUS.  '00' AND '04' ARE NORMAL,     *
000180*    '10' IS END OF FILE (NOT AN ERROR, CALLER TESTS FOR IT      *
000190*    SEPARATELY), ANYTHING ELSE ABENDS THE RUN VIA RTC-CODE.     *
000200*    SAME SHAPE AS THE OLD VSMSTATP COPY ON THE IES SYSTEM,      *
000210*    JUST WITHOUT THE VSAM-SPECIFIC FEEDBACK CODE.               *
000220*                                                                *
000230******************************************************************
000240* 10/01/2021 DLC ORIGINAL MEMBER - RETENTION REWRITE, PART 2.    *
000250******************************************************************
000260     IF  WS-CHECK-STATUS = '00'
000270     OR  WS-CHECK-STATUS = '04'
000280         CONTINUE
000290     ELSE
000300         IF  WS-CHECK-STATUS = '10'
000310             CONTINUE
000320         ELSE
000330             DISPLAY WS-CHECK-FILE ' I-O ERROR, STATUS='
000340                     WS-CHECK-STATUS UPON CONSOLE
000350             DISPLAY WS-CHECK-FILE ' I-O ERROR, STATUS='
000360                     WS-CHECK-STATUS UPON PRINTER
000370             MOVE 8                 TO RTC-CODE
000380         END-IF
000390     END-IF.
