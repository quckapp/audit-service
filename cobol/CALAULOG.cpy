000100******************************************************************
000110*                                                                *
000120*    CALAULOG - AUDIT LOG DETAIL RECORD                          *
000130*                                                                *
000140*    ONE LOGICAL AUDIT EVENT PER RECORD.  READ SEQUENTIALLY      *
000150*    FROM AUDIT-LOG-IN BY CALRPT (REPORTING) AND CALRETN         *
000160*    (RETENTION).  ALSO THE BASIS FOR THE ARCHIVE RECORD         *
000170*    LAYOUT IN CALARCH - SEE THAT MEMBER FOR THE REPLACING.      *
000180*                                                                *
000190******************************************************************
000200* 08/11/1998 DLC ORIGINAL MEMBER - CARVED OUT OF THE OLD FLAT    *
000210*                FILEPASS LAYOUT WHEN THE AUDIT SUBSYSTEM WENT  *
000220*                TO ONE RECORD PER EVENT INSTEAD OF PER SESSION.*
000230* 02/02/1999 DLC Y2K - CREATED-AT WAS 6-BYTE YYMMDD, WIDENED TO  *
000240*                THE FULL CCYY-MM-DD HH:MM:SS STRING FORM.       *
000250* 11/19/2003 RTW ADDED RESOURCE-NAME, WAS PACKED INTO METADATA.  *
000260* 05/07/2012 JKP ADDED PREVIOUS-STATE/NEW-STATE FOR CHANGE DIFFS.*
000270* 09/30/2021 DLC WIDENED METADATA/PREV/NEW TO X(2000) FOR THE    *
000280*                JSON BLOBS THE NEW APP TIER SENDS US.           *
000290******************************************************************
000300 01  CAL-LOG-RECORD.
000310     03  CAL-LOG-ID                PIC  X(36).
000320     03  CAL-LOG-WS-ID             PIC  X(36).
000330     03  CAL-LOG-ACTOR-ID          PIC  X(36).
000340     03  CAL-LOG-ACTOR-EMAIL       PIC  X(100).
000350     03  CAL-LOG-ACTOR-NAME        PIC  X(100).
000360     03  CAL-LOG-ACTION            PIC  X(100).
000370     03  CAL-LOG-RES-TYPE          PIC  X(50).
000380     03  CAL-LOG-RES-ID            PIC  X(36).
000390     03  CAL-LOG-RES-NAME          PIC  X(255).
000400     03  CAL-LOG-METADATA          PIC  X(2000).
000410     03  CAL-LOG-PREV-STATE        PIC  X(2000).
000420     03  CAL-LOG-NEW-STATE         PIC  X(2000).
000430     03  CAL-LOG-IP-ADDR           PIC  X(50).
000440     03  CAL-LOG-USER-AGENT        PIC  X(255).
000450     03  CAL-LOG-SESSION-ID        PIC  X(50).
000460     03  CAL-LOG-SEVERITY          PIC  X(8).
000470       88  CAL-SEV-LOW                          VALUE 'LOW'.
000480       88  CAL-SEV-MEDIUM                        VALUE 'MEDIUM'.
000490       88  CAL-SEV-HIGH                          VALUE 'HIGH'.
000500       88  CAL-SEV-CRITICAL                      VALUE 'CRITICAL'.
000510     03  CAL-LOG-CATEGORY          PIC  X(20).
000520       88  CAL-CAT-AUTHENTICATION                VALUE 'AUTHENTICATION'.
000530       88  CAL-CAT-AUTHORIZATION                 VALUE 'AUTHORIZATION'.
000540       88  CAL-CAT-CONFIGURATION                 VALUE 'CONFIGURATION'.
000550       88  CAL-CAT-DATA-ACCESS                   VALUE 'DATA_ACCESS'.
000560       88  CAL-CAT-DATA-MOD                VALUE 'DATA_MODIFICATION'.
000570       88  CAL-CAT-SECURITY                      VALUE 'SECURITY'.
000580     03  CAL-LOG-CREATED-AT        PIC  X(19).
000590     03  CAL-LOG-CREAT-DATE-PART
000600             REDEFINES CAL-LOG-CREATED-AT
000610                                   PIC  X(10).
000620     03  FILLER                    PIC  X(49).
