000100******************************************************************
000110*                                                                *
000120*    IDENTIFICATION DIVISION                                     *
000130*                                                                *
000140******************************************************************
000150 IDENTIFICATION DIVISION.
000160
000170 PROGRAM-ID.    CALRETN.
000180 AUTHOR.        DAVE L CLARK.
000190 DATE-WRITTEN.  MARCH 1991.
000200 DATE-COMPILED.
000210 INSTALLATION.  WINSUPPLY GROUP SERVICES.
000220 SECURITY.      BATCH.
000230*REMARKS.       AUDIT LOG RETENTION ENFORCEMENT BATCH.
000240*               READS THE RETENTION-POLICY-IN CONTROL FILE AND,
000250*               FOR EACH ENABLED POLICY, SCANS AUDIT-LOG-IN FOR
000260*               RECORDS OLDER THAN THE POLICY'S CUTOFF, ARCHIVES
000270*               THEM WHEN CALLED FOR, AND REPORTS ARCHIVED/
000280*               DELETED/INDEX-CLEANED COUNTS PER POLICY.
000290
000300* CHANGE HISTORY ------------------------------------------------
000310* 03/14/1991 DLC ORIGINAL PROGRAM - PURGED IESLOG RECORDS OLDER
000320*                THAN A FIXED 90-DAY CUTOFF CARD, NO POLICY
000330*                TABLE, NO CATEGORY OR SEVERITY FILTER.
000340* 11/02/1994 DLC ADDED A CATEGORY FILTER CARD SO SECURITY COULD
000350*                KEEP AUTHENTICATION RECORDS LONGER THAN THE
000360*                REST OF THE LOG.
000370* 07/19/1999 RTW Y2K - CUTOFF DATE MATH WAS DOING 2-DIGIT YEAR
000380*                SUBTRACTION BY HAND, REPLACED WITH THE CALL TO
000390*                DTEMAN NOW THAT IT HANDLES THE FULL CCYY FORM.
000400* 02/28/2005 RTW ADDED THE ARCHIVE-BEFORE-PURGE STEP - AUDIT HAD
000410*                BEEN LOSING THE OLD RECORDS OUTRIGHT WITH NO
000420*                COPY KEPT ANYWHERE.
000430* 08/13/2013 JKP REPLACED THE FIXED CUTOFF CARD WITH MULTIPLE
000440*                PURGE CARDS, ONE PER RETENTION RULE, SO MORE
000450*                THAN ONE CUTOFF COULD RUN IN A SINGLE PASS.
000460* 09/30/2021 DLC RETENTION REWRITE, PART 1 - REPLACED THE PURGE
000470*                CARDS WITH THE CAL-PLC POLICY TABLE READ FROM
000480*                RETENTION-POLICY-IN, ADDED THE SECONDARY INDEX
000490*                CLEANUP CALL AND THE PER-POLICY RESULT REPORT.
000500* 10/12/2021 DLC ADDED THE MIN-SEVERITY FILTER PER AUDIT'S
000510*                REQUEST TO KEEP CRITICAL EVENTS LONGER THAN
000520*                THE REST WHEN A POLICY ASKS FOR IT.
000530* 04/02/2022 JKP A BAD POLICY ROW WAS ABENDING THE WHOLE RUN
000540*                WHEN ITS CUTOFF CALL FAILED; POLICY ERRORS NOW
000550*                STAY LOCAL TO C00 AND THE REST OF THE TABLE
000560*                STILL RUNS.
000570* 05/17/2024 SLM TICKET AUD-4481 - INDEX CLEANUP FAILURES WERE
000580*                FAILING THE WHOLE POLICY; NOW ISOLATED AND
000590*                LOGGED WITH A ZERO INDEX-CLEANED COUNT.
000600* 02/11/2025 SLM TICKET AUD-4606 - G10 WAS STILL GATING THE
000610*                ARCHIVE WRITE BEHIND THE OLD IESCNTLR UPSI-7
000620*                DRY-RUN SWITCH, LEFT OVER FROM AN EARLIER DRAFT;
000630*                ARCHIVED-COUNT WAS GOING UP WITH NOTHING ACTUALLY
000640*                WRITTEN. SWITCH TEST AND THE UNUSED UPSI-7
000650*                DECLARATION REMOVED - ARCHIVE WRITE NOW ALWAYS
000660*                RUNS WHEN THE POLICY CALLS FOR IT.
000670* 03/04/2025 SLM TICKET AUD-4619 - THE POLICY/SUCCESSFUL/FAILED
000680*                RUN COUNTS WERE ONLY EVER DISPLAYED UPON PRINTER
000690*                AFTER RETENTION-RESULT-OUT WAS ALREADY CLOSED -
000700*                THE FILE ITSELF CARRIED NO TOTALS. ADDED
000710*                J30-WRITE-RUN-TOTALS, A TRAILER LINE WRITTEN
000720*                AFTER THE POLICY TABLE REACHES EOF AND BEFORE
000730*                TERMINATION CLOSES THE FILE.
000740* 03/18/2025 SLM TICKET AUD-4627 - D10 WAS NEVER LOADING
000750*                CALDTE-IN-TIMESTAMP BEFORE THE SUBTRACT-DAYS
000760*                CALL, SO THE CUTOFF WAS COMPUTED AGAINST A
000770*                BLANK "NOW" INSTEAD OF WS-EXEC-TIMESTAMP. ADDED
000780*                THE MISSING MOVE.
000790* END OF HISTORY ------------------------------------------------
000800
000810/*****************************************************************
000820*                                                                *
000830*    ENVIRONMENT DIVISION                                        *
000840*                                                                *
000850******************************************************************
000860 ENVIRONMENT DIVISION.
000870
000880******************************************************************
000890*    CONFIGURATION SECTION                                       *
000900******************************************************************
000910 CONFIGURATION SECTION.
000920
000930 SOURCE-COMPUTER. IBM-2086-A04-140.
000940 OBJECT-COMPUTER. IBM-2086-A04-140.
000950
000960 SPECIAL-NAMES.
000970     SYSLST IS PRINTER.
000980
000990******************************************************************
001000*    INPUT-OUTPUT SECTION                                        *
001010******************************************************************
001020 INPUT-OUTPUT SECTION.
001030
001040 FILE-CONTROL.
001050
001060     SELECT RETENTION-POLICY-IN
001070         ASSIGN TO RETPOLIN
001080         ORGANIZATION IS LINE SEQUENTIAL
001090         FILE STATUS IS WS-RETPI-STAT.
001100
001110     SELECT AUDIT-LOG-IN
001120         ASSIGN TO AULOGIN
001130         ORGANIZATION IS LINE SEQUENTIAL
001140         FILE STATUS IS WS-AULOG-STAT.
001150
001160     SELECT ARCHIVED-AUDIT-LOG-OUT
001170         ASSIGN TO ARLOGOUT
001180         ORGANIZATION IS LINE SEQUENTIAL
001190         FILE STATUS IS WS-ARLOG-STAT.
001200
001210     SELECT RETENTION-RESULT-OUT
001220         ASSIGN TO RETRSLT
001230         ORGANIZATION IS LINE SEQUENTIAL
001240         FILE STATUS IS WS-RETRO-STAT.
001250
001260/*****************************************************************
001270*                                                                *
001280*    DATA DIVISION                                               *
001290*                                                                *
001300******************************************************************
001310 DATA DIVISION.
001320
001330******************************************************************
001340*    FILE SECTION                                                *
001350******************************************************************
001360 FILE SECTION.
001370
001380 FD  RETENTION-POLICY-IN.
001390 COPY CALPLCY.
001400
001410 FD  AUDIT-LOG-IN.
001420 COPY CALAULOG.
001430
001440 FD  ARCHIVED-AUDIT-LOG-OUT.
001450 COPY CALARCH.
001460
001470 FD  RETENTION-RESULT-OUT.
001480 01  CAL-RRO-LINE                  PIC  X(200).
001490
001500******************************************************************
001510*    WORKING-STORAGE SECTION                                     *
001520******************************************************************
001530 WORKING-STORAGE SECTION.
001540
001550 01  WS-FIELDS.
001560   03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
001570   03  THIS-PGM                  PIC  X(08)   VALUE 'CALRETN'.
001580   03  RTC-CODE                  PIC S9(04)   BINARY VALUE ZERO.
001590   03  WS-RETPI-STAT             PIC  X(02).
001600   03  WS-AULOG-STAT             PIC  X(02).
001610   03  WS-ARLOG-STAT             PIC  X(02).
001620   03  WS-RETRO-STAT             PIC  X(02).
001630   03  WS-CHECK-STATUS           PIC  X(02).
001640   03  WS-CHECK-FILE             PIC  X(08).
001650   03  WS-RETPI-SWITCH           PIC  X(01)   VALUE 'N'.
001660     88  RETPI-EOF                             VALUE 'Y'.
001670   03  WS-AULOG-SWITCH           PIC  X(01)   VALUE 'N'.
001680     88  AULOG-EOF                             VALUE 'Y'.
001690
001700 01  WS-RUN-COUNTERS.
001710   03  WS-POLICY-COUNT           PIC  9(07)   COMP VALUE ZERO.
001720   03  WS-SUCCESS-COUNT          PIC  9(07)   COMP VALUE ZERO.
001730   03  WS-FAILED-COUNT           PIC  9(07)   COMP VALUE ZERO.
001740   03  FILLER                    PIC  X(02).
001750
001760 01  WS-POLICY-WORK.
001770   03  WS-CUTOFF-DATE            PIC  X(19).
001780   03  WS-EXEC-TIMESTAMP         PIC  X(19).
001790   03  WS-MATCH-COUNT            PIC  9(09)   COMP VALUE ZERO.
001800   03  WS-ARCHIVED-COUNT         PIC  9(09)   COMP VALUE ZERO.
001810   03  WS-DELETED-COUNT          PIC  9(09)   COMP VALUE ZERO.
001820   03  WS-INDEX-CLEANED-COUNT    PIC  9(09)   COMP VALUE ZERO.
001830   03  WS-POLICY-ERROR-SW        PIC  X(01).
001840     88  POLICY-OK                             VALUE 'N'.
001850     88  POLICY-ERROR                          VALUE 'Y'.
001860   03  WS-POLICY-ERROR-MSG       PIC  X(80).
001870   03  FILLER                    PIC  X(04).
001880
001890 01  WS-FILTER-WORK.
001900   03  WS-REC-SEV-RANK           PIC  9(01)   COMP VALUE ZERO.
001910   03  WS-MIN-SEV-RANK           PIC  9(01)   COMP VALUE ZERO.
001920   03  WS-SEV-RANK-INPUT         PIC  X(08).
001930   03  WS-SEV-RANK-OUTPUT        PIC  9(01)   COMP VALUE ZERO.
001940   03  WS-MATCH-SWITCH           PIC  X(01)   VALUE 'N'.
001950     88  RECORD-MATCHES                        VALUE 'Y'.
001960   03  FILLER                    PIC  X(02).
001970
001980* SEVERITY RANK LOOKUP TABLE - LOAD-TIME ORDER IS THE ORDINAL
001990* ORDER ITSELF (LOW=1 ... CRITICAL=4), SAME TRICK VSECREFR USES
002000* TO BUILD ITS JCL CARD TABLE OUT OF A FILLER SEED AND A
002010* REDEFINES.
002020 01  WS-SEV-RANK-LITERALS.
002030   03  FILLER                    PIC  X(08)   VALUE 'LOW'.
002040   03  FILLER                    PIC  X(08)   VALUE 'MEDIUM'.
002050   03  FILLER                    PIC  X(08)   VALUE 'HIGH'.
002060   03  FILLER                    PIC  X(08)   VALUE 'CRITICAL'.
002070   03  FILLER                    PIC  X(04).
002080
002090 01  WS-SEV-RANK-TABLE REDEFINES WS-SEV-RANK-LITERALS.
002100   03  WS-SEV-RANK-ENTRY OCCURS 4 TIMES
002110                           INDEXED BY WS-SEV-RANK-SUB
002120                           PIC  X(08).
002130   03  FILLER                    PIC  X(04).
002140
002150 01  WS-XCLN-WORK.
002160   03  WS-XCLN-RC                PIC S9(04)   BINARY VALUE ZERO.
002170   03  FILLER                    PIC  X(06).
002180
002190 01  WS-EDIT-FIELDS.
002200   03  VAR-EDIT                  PIC  ZZZZZZ9.
002210   03  VAR-EDIT-CNT REDEFINES VAR-EDIT
002220                              PIC  9(07).
002230   03  WS-SUCCESS-EDIT           PIC  X(01).
002240   03  WS-ARCH-EDIT              PIC  9(07).
002250   03  WS-DEL-EDIT               PIC  9(07).
002260   03  WS-IDX-EDIT               PIC  9(07).
002270   03  WS-POLCNT-EDIT            PIC  9(07).
002280   03  WS-OKCNT-EDIT             PIC  9(07).
002290   03  WS-FAILCNT-EDIT           PIC  9(07).
002300   03  FILLER                    PIC  X(02).
002310
002320 COPY CALDATE.
002330
002340/*****************************************************************
002350*                                                                *
002360*    PROCEDURE DIVISION                                          *
002370*                                                                *
002380******************************************************************
002390 PROCEDURE DIVISION.
002400
002410******************************************************************
002420*    MAINLINE ROUTINE                                            *
002430******************************************************************
002440 A00-MAINLINE-ROUTINE.
002450
002460     PERFORM B10-INITIALIZATION THRU B15-EXIT.
002470
002480     PERFORM C00-PROCESS-POLICY THRU C99-EXIT-PROCESS
002490       UNTIL RETPI-EOF
002500          OR RTC-CODE NOT = ZERO.
002510
002520     PERFORM J30-WRITE-RUN-TOTALS THRU J35-EXIT.
002530
002540     PERFORM B20-TERMINATION THRU B25-EXIT.
002550
002560     DISPLAY ' '                   UPON PRINTER.
002570     MOVE WS-POLICY-COUNT           TO VAR-EDIT.
002580     DISPLAY 'Policies executed ........ ' VAR-EDIT
002590                               UPON PRINTER.
002600     MOVE WS-SUCCESS-COUNT          TO VAR-EDIT.
002610     DISPLAY 'Policies successful ...... ' VAR-EDIT
002620                               UPON PRINTER.
002630     MOVE WS-FAILED-COUNT           TO VAR-EDIT.
002640     DISPLAY 'Policies failed .......... ' VAR-EDIT
002650                               UPON PRINTER.
002660
002670     GOBACK.
002680
002690/*****************************************************************
002700*    PROGRAM INITIALIZATION ROUTINE                              *
002710******************************************************************
002720 B10-INITIALIZATION.
002730
002740     MOVE ZERO                      TO RTC-CODE.
002750
002760     OPEN INPUT  RETENTION-POLICY-IN.
002770     MOVE WS-RETPI-STAT              TO WS-CHECK-STATUS.
002780     MOVE 'RETPOLIN'                 TO WS-CHECK-FILE.
002790     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
002800
002810     OPEN EXTEND ARCHIVED-AUDIT-LOG-OUT.
002820     MOVE WS-ARLOG-STAT              TO WS-CHECK-STATUS.
002830     MOVE 'ARLOGOUT'                 TO WS-CHECK-FILE.
002840     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
002850
002860     OPEN OUTPUT RETENTION-RESULT-OUT.
002870     MOVE WS-RETRO-STAT              TO WS-CHECK-STATUS.
002880     MOVE 'RETRSLT'                  TO WS-CHECK-FILE.
002890     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
002900
002910     SET  CALDTE-REQ-CURRENT-TS      TO TRUE.
002920     MOVE ZERO                       TO CALDTE-IN-DAYS.
002930     CALL 'CALDTEMN' USING CALDTE-PARMS.
002940     MOVE CALDTE-OUT-TIMESTAMP       TO WS-EXEC-TIMESTAMP.
002950
002960     PERFORM J10-WRITE-RUN-HEADER THRU J15-EXIT.
002970
002980 B15-EXIT.
002990     EXIT.
003000
003010/*****************************************************************
003020*    PROGRAM TERMINATION ROUTINE                                 *
003030******************************************************************
003040 B20-TERMINATION.
003050
003060     CLOSE RETENTION-POLICY-IN
003070           ARCHIVED-AUDIT-LOG-OUT
003080           RETENTION-RESULT-OUT.
003090
003100 B25-EXIT.
003110     EXIT.
003120
003130/*****************************************************************
003140*    CHECK A SEQUENTIAL FILE'S STATUS                            *
003150******************************************************************
003160 B90-CHECK-STATUS.
003170     COPY CALSTAT.
003180 B95-EXIT-CHECK.
003190     EXIT.
003200
003210/*****************************************************************
003220*    READ ONE RETENTION-POLICY RECORD AND RUN IT                *
003230******************************************************************
003240 C00-PROCESS-POLICY.
003250
003260     READ RETENTION-POLICY-IN.
003270     IF  WS-RETPI-STAT = '10'
003280         SET RETPI-EOF             TO TRUE
003290         GO TO C99-EXIT-PROCESS
003300     END-IF.
003310     IF  WS-RETPI-STAT NOT = '00'
003320         MOVE WS-RETPI-STAT         TO WS-CHECK-STATUS
003330         MOVE 'RETPOLIN'            TO WS-CHECK-FILE
003340         PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
003350         GO TO C99-EXIT-PROCESS
003360     END-IF.
003370
003380     IF  CAL-PLC-NOT-ENABLED
003390         GO TO C99-EXIT-PROCESS
003400     END-IF.
003410
003420     ADD  1                         TO WS-POLICY-COUNT.
003430     MOVE ZERO                      TO WS-MATCH-COUNT
003440                                        WS-ARCHIVED-COUNT
003450                                        WS-DELETED-COUNT
003460                                        WS-INDEX-CLEANED-COUNT.
003470     SET  POLICY-OK                 TO TRUE.
003480     MOVE SPACES                    TO WS-POLICY-ERROR-MSG.
003490
003500     PERFORM D10-COMPUTE-CUTOFF THRU D15-EXIT.
003510
003520     IF  POLICY-OK
003530         PERFORM F00-SCAN-AUDIT-LOG THRU F15-EXIT
003540     END-IF.
003550
003560     IF  POLICY-OK
003570         PERFORM H10-CLEAN-INDEX THRU H15-EXIT
003580         MOVE WS-MATCH-COUNT         TO WS-DELETED-COUNT
003590         PERFORM K10-MARK-POLICY-SUCCESS THRU K15-EXIT
003600     ELSE
003610         PERFORM K20-MARK-POLICY-FAILED THRU K25-EXIT
003620     END-IF.
003630
003640     PERFORM J20-WRITE-POLICY-DETAIL THRU J25-EXIT.
003650
003660 C99-EXIT-PROCESS.
003670     EXIT.
003680
003690/*****************************************************************
003700*    COMPUTE THIS POLICY'S CUTOFF DATE - NOW MINUS RETN-DAYS     *
003710******************************************************************
003720 D10-COMPUTE-CUTOFF.
003730
003740     MOVE WS-EXEC-TIMESTAMP         TO CALDTE-IN-TIMESTAMP.
003750     MOVE CAL-PLC-RETN-DAYS         TO CALDTE-IN-DAYS.
003760     SET  CALDTE-REQ-SUBTRACT-DAYS  TO TRUE.
003770     CALL 'CALDTEMN' USING CALDTE-PARMS.
003780     IF  CALDTE-RETURN-CODE NOT = ZERO
003790         SET  POLICY-ERROR           TO TRUE
003800         MOVE 'CALDTEMN CUTOFF CALL FAILED'
003810                                     TO WS-POLICY-ERROR-MSG
003820         GO TO D15-EXIT
003830     END-IF.
003840     MOVE CALDTE-OUT-TIMESTAMP      TO WS-CUTOFF-DATE.
003850
003860 D15-EXIT.
003870     EXIT.
003880
003890/*****************************************************************
003900*    SEVERITY RANK LOOKUP - LOW/MEDIUM/HIGH/CRITICAL = 1-4.      *
003910*    CALLER LOADS WS-SEV-RANK-INPUT, PARAGRAPH SETS              *
003920*    WS-SEV-RANK-OUTPUT.  AN UNRECOGNIZED CODE COMES BACK ZERO.  *
003930******************************************************************
003940 D20-SEVERITY-RANK.
003950
003960     MOVE ZERO                      TO WS-SEV-RANK-OUTPUT.
003970     SET  WS-SEV-RANK-SUB           TO 1.
003980     SEARCH WS-SEV-RANK-ENTRY
003990         AT END
004000             CONTINUE
004010         WHEN WS-SEV-RANK-ENTRY (WS-SEV-RANK-SUB) = WS-SEV-RANK-INPUT
004020             SET WS-SEV-RANK-OUTPUT FROM WS-SEV-RANK-SUB
004030     END-SEARCH.
004040
004050 D25-EXIT.
004060     EXIT.
004070
004080/*****************************************************************
004090*    SCAN THE AUDIT LOG FOR THIS POLICY'S MATCHING RECORDS       *
004100******************************************************************
004110 F00-SCAN-AUDIT-LOG.
004120
004130     MOVE 'N'                       TO WS-AULOG-SWITCH.
004140
004150     OPEN INPUT AUDIT-LOG-IN.
004160     IF  WS-AULOG-STAT NOT = '00'
004170         SET  POLICY-ERROR           TO TRUE
004180         MOVE 'AUDIT-LOG-IN OPEN FAILED'
004190                                     TO WS-POLICY-ERROR-MSG
004200         GO TO F15-EXIT
004210     END-IF.
004220
004230     PERFORM F20-PROCESS-AUDIT-RECORD THRU F25-EXIT
004240       UNTIL AULOG-EOF
004250          OR POLICY-ERROR.
004260
004270     CLOSE AUDIT-LOG-IN.
004280
004290 F15-EXIT.
004300     EXIT.
004310
004320/*****************************************************************
004330*    TEST ONE AUDIT-LOG RECORD AGAINST THE POLICY'S FILTER       *
004340******************************************************************
004350 F20-PROCESS-AUDIT-RECORD.
004360
004370     READ AUDIT-LOG-IN.
004380     IF  WS-AULOG-STAT = '10'
004390         SET AULOG-EOF              TO TRUE
004400         GO TO F25-EXIT
004410     END-IF.
004420     IF  WS-AULOG-STAT NOT = '00'
004430         SET  POLICY-ERROR           TO TRUE
004440         MOVE 'AUDIT-LOG-IN READ FAILED'
004450                                     TO WS-POLICY-ERROR-MSG
004460         GO TO F25-EXIT
004470     END-IF.
004480
004490     MOVE 'N'                       TO WS-MATCH-SWITCH.
004500
004510     IF  CAL-LOG-CREATED-AT < WS-CUTOFF-DATE
004520         MOVE 'Y'                    TO WS-MATCH-SWITCH
004530     END-IF.
004540
004550     IF  RECORD-MATCHES
004560     AND CAL-PLC-CATEGORY NOT = SPACES
004570     AND CAL-LOG-CATEGORY NOT = CAL-PLC-CATEGORY
004580         MOVE 'N'                    TO WS-MATCH-SWITCH
004590     END-IF.
004600
004610     IF  RECORD-MATCHES
004620     AND CAL-PLC-MIN-SEV NOT = SPACES
004630         MOVE CAL-LOG-SEVERITY       TO WS-SEV-RANK-INPUT
004640         PERFORM D20-SEVERITY-RANK THRU D25-EXIT
004650         MOVE WS-SEV-RANK-OUTPUT     TO WS-REC-SEV-RANK
004660         MOVE CAL-PLC-MIN-SEV        TO WS-SEV-RANK-INPUT
004670         PERFORM D20-SEVERITY-RANK THRU D25-EXIT
004680         MOVE WS-SEV-RANK-OUTPUT     TO WS-MIN-SEV-RANK
004690         IF  WS-REC-SEV-RANK NOT < WS-MIN-SEV-RANK
004700             MOVE 'N'                 TO WS-MATCH-SWITCH
004710         END-IF
004720     END-IF.
004730
004740     IF  RECORD-MATCHES
004750         ADD  1                      TO WS-MATCH-COUNT
004760         PERFORM G10-ARCHIVE-RECORD THRU G15-EXIT
004770     END-IF.
004780
004790 F25-EXIT.
004800     EXIT.
004810
004820/*****************************************************************
004830*    ARCHIVESERVICE - COPY ONE MATCHING RECORD BEFORE DELETE     *
004840******************************************************************
004850 G10-ARCHIVE-RECORD.
004860
004870     IF  CAL-PLC-NO-ARCHIVE
004880         GO TO G15-EXIT
004890     END-IF.
004900
004910     MOVE CAL-LOG-RECORD            TO CAL-ARC-RECORD.
004920     MOVE WS-EXEC-TIMESTAMP          TO CAL-ARC-ARCHIVED-AT.
004930     MOVE CAL-PLC-ID                 TO CAL-ARC-POLICY-ID.
004940
004950     WRITE CAL-ARC-RECORD.
004960     IF  WS-ARLOG-STAT NOT = '00'
004970         SET  POLICY-ERROR             TO TRUE
004980         MOVE 'ARCHIVED-AUDIT-LOG-OUT WRITE FAILED'
004990                                       TO WS-POLICY-ERROR-MSG
005000         GO TO G15-EXIT
005010     END-IF.
005020
005030     ADD  1                         TO WS-ARCHIVED-COUNT.
005040
005050 G15-EXIT.
005060     EXIT.
005070
005080/*****************************************************************
005090*    CLEAN THE SECONDARY SEARCH INDEX FOR THIS POLICY'S SET      *
005100*    A FAILURE HERE IS LOGGED AND COUNTED AS ZERO - IT DOES NOT  *
005110*    FAIL THE POLICY.  SEE THE 05/17/2024 CHANGE ABOVE.          *
005120******************************************************************
005130 H10-CLEAN-INDEX.
005140
005150     MOVE ZERO                      TO WS-INDEX-CLEANED-COUNT.
005160
005170     IF  WS-MATCH-COUNT = ZERO
005180         GO TO H15-EXIT
005190     END-IF.
005200
005210     MOVE ZERO                      TO WS-XCLN-RC.
005220     CALL 'CALXCLN' USING WS-MATCH-COUNT WS-XCLN-RC.
005230
005240     IF  WS-XCLN-RC NOT = ZERO
005250         DISPLAY 'CALXCLN FAILED FOR POLICY ' CAL-PLC-ID
005260                 ' RC=' WS-XCLN-RC       UPON PRINTER
005270         GO TO H15-EXIT
005280     END-IF.
005290
005300     MOVE WS-MATCH-COUNT            TO WS-INDEX-CLEANED-COUNT.
005310
005320 H15-EXIT.
005330     EXIT.
005340
005350/*****************************************************************
005360*    WRITE THE RUN HEADER LINE TO RETENTION-RESULT-OUT           *
005370******************************************************************
005380 J10-WRITE-RUN-HEADER.
005390
005400     MOVE SPACES                    TO CAL-RRO-LINE.
005410     STRING 'RETENTION RUN  EXECUTED-AT=' WS-EXEC-TIMESTAMP
005420            DELIMITED BY SIZE
005430            INTO CAL-RRO-LINE.
005440     WRITE CAL-RRO-LINE.
005450
005460 J15-EXIT.
005470     EXIT.
005480
005490/*****************************************************************
005500*    WRITE ONE POLICY'S DETAIL LINE TO RETENTION-RESULT-OUT      *
005510******************************************************************
005520 J20-WRITE-POLICY-DETAIL.
005530
005540     MOVE SPACES                    TO CAL-RRO-LINE.
005550     IF  POLICY-ERROR
005560         MOVE 'N'                    TO WS-SUCCESS-EDIT
005570         STRING 'POLICY=' CAL-PLC-ID
005580                ' NAME='   CAL-PLC-NAME (1:40)
005590                ' OK='     WS-SUCCESS-EDIT
005600                ' ERROR='  WS-POLICY-ERROR-MSG (1:60)
005610                DELIMITED BY SIZE
005620                INTO CAL-RRO-LINE
005630     ELSE
005640         MOVE 'Y'                    TO WS-SUCCESS-EDIT
005650         MOVE WS-ARCHIVED-COUNT       TO WS-ARCH-EDIT
005660         MOVE WS-DELETED-COUNT        TO WS-DEL-EDIT
005670         MOVE WS-INDEX-CLEANED-COUNT  TO WS-IDX-EDIT
005680         STRING 'POLICY=' CAL-PLC-ID
005690                ' NAME='   CAL-PLC-NAME (1:40)
005700                ' OK='     WS-SUCCESS-EDIT
005710                ' ARCHIVED=' WS-ARCH-EDIT
005720                ' DELETED=' WS-DEL-EDIT
005730                ' INDEX-CLEANED=' WS-IDX-EDIT
005740                ' EXECUTED-AT=' WS-EXEC-TIMESTAMP
005750                DELIMITED BY SIZE
005760                INTO CAL-RRO-LINE
005770     END-IF.
005780     WRITE CAL-RRO-LINE.
005790     MOVE WS-RETRO-STAT              TO WS-CHECK-STATUS.
005800     MOVE 'RETRSLT'                  TO WS-CHECK-FILE.
005810     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
005820
005830 J25-EXIT.
005840     EXIT.
005850
005860/*****************************************************************
005870*    WRITE THE RUN TOTALS TRAILER LINE TO RETENTION-RESULT-OUT   *
005880*    POLICY/SUCCESS/FAILED COUNTS AREN'T KNOWN UNTIL THE TABLE   *
005890*    HAS BEEN READ TO EOF, SO THIS RUNS AFTER THE POLICY LOOP    *
005900*    RATHER THAN WITH THE HEADER IN J10.                        *
005910******************************************************************
005920 J30-WRITE-RUN-TOTALS.
005930
005940     MOVE WS-POLICY-COUNT            TO WS-POLCNT-EDIT.
005950     MOVE WS-SUCCESS-COUNT           TO WS-OKCNT-EDIT.
005960     MOVE WS-FAILED-COUNT            TO WS-FAILCNT-EDIT.
005970     MOVE SPACES                     TO CAL-RRO-LINE.
005980     STRING 'RETENTION RUN TOTALS  POLICIES=' WS-POLCNT-EDIT
005990            ' SUCCESSFUL='             WS-OKCNT-EDIT
006000            ' FAILED='                 WS-FAILCNT-EDIT
006010            DELIMITED BY SIZE
006020            INTO CAL-RRO-LINE.
006030     WRITE CAL-RRO-LINE.
006040     MOVE WS-RETRO-STAT              TO WS-CHECK-STATUS.
006050     MOVE 'RETRSLT'                  TO WS-CHECK-FILE.
006060     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
006070
006080 J35-EXIT.
006090     EXIT.
006100
006110/*****************************************************************
006120*    MARK THIS POLICY'S EXECUTION SUCCESSFUL                    *
006130******************************************************************
006140 K10-MARK-POLICY-SUCCESS.
006150
006160     ADD  1                         TO WS-SUCCESS-COUNT.
006170
006180 K15-EXIT.
006190     EXIT.
006200
006210/*****************************************************************
006220*    MARK THIS POLICY'S EXECUTION FAILED                        *
006230******************************************************************
006240 K20-MARK-POLICY-FAILED.
006250
006260     ADD  1                         TO WS-FAILED-COUNT.
006270
006280 K25-EXIT.
006290     EXIT.
