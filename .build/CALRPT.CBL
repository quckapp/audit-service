000100******************************************************************
000110*                                                                *
000120*    IDENTIFICATION DIVISION                                     *
000130*                                                                *
000140******************************************************************
000150 IDENTIFICATION DIVISION.
000160
000170 PROGRAM-ID.    CALRPT.
000180 AUTHOR.        DAVE L CLARK.
000190 DATE-WRITTEN.  AUGUST 1988.
000200 DATE-COMPILED.
000210 INSTALLATION.  WINSUPPLY GROUP SERVICES.
000220 SECURITY.      BATCH.
000230*REMARKS.       AUDIT COMPLIANCE REPORT GENERATION BATCH.
000240*               READS REPORT-REQUEST-IN CONTROL RECORDS, BUILDS
000250*               THE MATCHING SUMMARY AND CSV DETAIL EXTRACT FOR
000260*               EACH, AND MARKS EACH REQUEST COMPLETED OR FAILED.
000270
000280* CHANGE HISTORY ------------------------------------------------
000290* 08/15/1988 DLC ORIGINAL PROGRAM - AUDIT TRAIL USAGE REPORT,
000300*                ONE FIXED REPORT TYPE (LOGINS ONLY).
000310* 02/09/1990 DLC ADDED THE ACCESS-BY-RESOURCE BREAKDOWN AFTER
000320*                THE DP AUDIT ASKED FOR IT IN WRITING.
000330* 06/30/1993 RTW ADDED ADMIN-ACTIONS AND SECURITY-AUDIT REPORT
000340*                TYPES, GENERALIZED THE DISPATCH.
000350* 01/11/1999 DLC Y2K - CREATED-AT/PERIOD-START/PERIOD-END WERE
000360*                6-BYTE YYMMDD, WIDENED TO THE FULL CCYY-MM-DD
000370*                HH:MM:SS STRING FORM USED EVERYWHERE ELSE.
000380* 04/02/2001 RTW ADDED DATA-EXPORT REPORT TYPE PER SECURITY
000390*                OFFICE REQUEST #SEC-0117.
000400* 11/14/2006 JKP REPLACED THE OLD FIXED 5-TYPE EVALUATE WITH
000410*                THE 88-LEVEL DISPATCH IN CAL-RPT-TYPE SO A
000420*                BAD CONTROL RECORD ABENDS CLEANLY INSTEAD OF
000430*                FALLING THROUGH TO THE LOGIN REPORT BY ACCIDENT.
000440* 07/09/2012 JKP ADDED USER-ACTIVITY AND COMPLIANCE-SUMMARY
000450*                REPORT TYPES AND THE COMPLIANCE SCORE CALC.
000460* 03/21/2015 JKP REPLACED THE PRINTED DETAIL LISTING WITH THE
000470*                CSV EXTRACT NOW THAT THE AUDIT TEAM READS
000480*                THESE INTO A SPREADSHEET INSTEAD OF SYSLST.
000490* 09/30/2021 DLC RETENTION REWRITE, PART 2 - AUDIT-LOG WIDENED
000500*                TO CARRY WORKSPACE-ID (MULTI-TENANT) PLUS THE
000510*                METADATA/PREVIOUS-STATE/NEW-STATE JSON BLOBS;
000520*                ALL SEVEN REPORT TYPES NOW SCOPED TO A SINGLE
000530*                WORKSPACE PER REQUEST.
000540* 05/17/2024 SLM TICKET AUD-4481 - FILENAME SANITIZER WAS
000550*                LETTING EMBEDDED SPACES THROUGH INTO THE CSV
000560*                DOWNLOAD PATH; NOW TRIMS BEFORE SUBSTITUTING.
000570* 02/11/2025 SLM TICKET AUD-4606 - STANDARDS REVIEW FLAGGED THE
000580*                INLINE PERFORM/VARYING LOOPS IN H50 AND H30;
000590*                RECODED AS OUT-OF-LINE PERFORMS PER SHOP
000600*                CODING STANDARD, NO CHANGE IN RESULTS.
000610* 03/04/2025 SLM TICKET AUD-4619 - FILE-SIZE RETURNED TO THE
000620*                CALLER WAS SHORT BY THE HEADER LINE'S LENGTH ON
000630*                EVERY REPORT; H10 NOW ADDS THE HEADER LINE INTO
000640*                WS-DETAIL-BYTES THE SAME WAY H20 DOES FOR EACH
000650*                DETAIL ROW.
000660* 03/18/2025 SLM TICKET AUD-4631 - THE SEVEN REPORT RULES AND J10
000670*                WERE BUILDING GOOD SUMMARY TOTALS THAT NEVER LEFT
000680*                WORKING STORAGE.  K10 NOW CALLS NEW PARAGRAPH K12
000690*                TO PUT THE TOTALS FOR THE REQUEST'S REPORT TYPE
000700*                ON THE OPERATOR'S LISTING.
000710* END OF HISTORY ------------------------------------------------
000720
000730/*****************************************************************
000740*                                                                *
000750*    ENVIRONMENT DIVISION                                        *
000760*                                                                *
000770******************************************************************
000780 ENVIRONMENT DIVISION.
000790
000800******************************************************************
000810*    CONFIGURATION SECTION                                       *
000820******************************************************************
000830 CONFIGURATION SECTION.
000840
000850 SOURCE-COMPUTER. IBM-2086-A04-140.
000860 OBJECT-COMPUTER. IBM-2086-A04-140.
000870
000880 SPECIAL-NAMES.
000890     SYSLST IS PRINTER.
000900
000910******************************************************************
000920*    INPUT-OUTPUT SECTION                                        *
000930******************************************************************
000940 INPUT-OUTPUT SECTION.
000950
000960 FILE-CONTROL.
000970
000980     SELECT REPORT-REQUEST-IN
000990         ASSIGN TO RPTQIN
001000         ORGANIZATION IS LINE SEQUENTIAL
001010         FILE STATUS IS WS-RPTQI-STAT.
001020
001030     SELECT REPORT-REQUEST-OUT
001040         ASSIGN TO RPTQOUT
001050         ORGANIZATION IS LINE SEQUENTIAL
001060         FILE STATUS IS WS-RPTQO-STAT.
001070
001080     SELECT AUDIT-LOG-IN
001090         ASSIGN TO AULOGIN
001100         ORGANIZATION IS LINE SEQUENTIAL
001110         FILE STATUS IS WS-AULOG-STAT.
001120
001130     SELECT REPORT-DETAIL-OUT
001140         ASSIGN TO RPTDOUT
001150         ORGANIZATION IS LINE SEQUENTIAL
001160         FILE STATUS IS WS-RPTDO-STAT.
001170
001180/*****************************************************************
001190*                                                                *
001200*    DATA DIVISION                                               *
001210*                                                                *
001220******************************************************************
001230 DATA DIVISION.
001240
001250******************************************************************
001260*    FILE SECTION                                                *
001270******************************************************************
001280 FILE SECTION.
001290
001300 FD  REPORT-REQUEST-IN.
001310 COPY CALRPTQ.
001320
001330 FD  REPORT-REQUEST-OUT.
001340 01  CAL-RPO-LINE                  PIC  X(550).
001350
001360 FD  AUDIT-LOG-IN.
001370 COPY CALAULOG.
001380
001390 FD  REPORT-DETAIL-OUT.
001400 01  CAL-RPD-LINE                  PIC  X(1200).
001410
001420******************************************************************
001430*    WORKING-STORAGE SECTION                                     *
001440******************************************************************
001450 WORKING-STORAGE SECTION.
001460
001470 01  WS-FIELDS.
001480   03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
001490   03  THIS-PGM                  PIC  X(08)   VALUE 'CALRPT'.
001500   03  RTC-CODE                  PIC S9(04)   BINARY VALUE ZERO.
001510   03  WS-RPTQI-STAT             PIC  X(02).
001520   03  WS-RPTQO-STAT             PIC  X(02).
001530   03  WS-AULOG-STAT             PIC  X(02).
001540   03  WS-RPTDO-STAT             PIC  X(02).
001550   03  WS-CHECK-STATUS           PIC  X(02).
001560   03  WS-CHECK-FILE             PIC  X(08).
001570   03  WS-RPTQ-SWITCH            PIC  X(01)   VALUE 'N'.
001580     88  RPTQ-EOF                             VALUE 'Y'.
001590   03  WS-AULOG-SWITCH           PIC  X(01)   VALUE 'N'.
001600     88  AULOG-EOF                            VALUE 'Y'.
001610
001620 01  WS-RUN-COUNTERS.
001630   03  WS-REQUEST-COUNT          PIC  9(07)   COMP VALUE ZERO.
001640   03  WS-COMPLETED-COUNT        PIC  9(07)   COMP VALUE ZERO.
001650   03  WS-FAILED-COUNT           PIC  9(07)   COMP VALUE ZERO.
001660   03  FILLER                    PIC  X(02).
001670
001680 01  WS-REQUEST-WORK.
001690   03  WS-DETAIL-ROWS            PIC  9(07)   COMP VALUE ZERO.
001700   03  WS-DETAIL-BYTES           PIC  9(09)   COMP VALUE ZERO.
001710   03  WS-READ-OPS               PIC  9(07)   COMP VALUE ZERO.
001720   03  WS-WRITE-OPS              PIC  9(07)   COMP VALUE ZERO.
001730   03  WS-SUCCESSFUL-LOGINS      PIC  9(07)   COMP VALUE ZERO.
001740   03  WS-FAILED-LOGINS          PIC  9(07)   COMP VALUE ZERO.
001750   03  WS-LOGOUTS                PIC  9(07)   COMP VALUE ZERO.
001760   03  WS-COMPLIANCE-SCORE       PIC S9(03)V99.
001770   03  WS-SCORE-DEDUCT           PIC  S9(05)V99.
001780   03  WS-RECORD-SELECTED        PIC  X(01).
001790     88  RECORD-IS-SELECTED                   VALUE 'Y'.
001800   03  FILLER                    PIC  X(02).
001810
001820* FIXED 6-WAY CATEGORY BREAKDOWN - 1=AUTHN 2=AUTHZ 3=CONFIG
001830* 4=DATA-ACCESS 5=DATA-MOD 6=SECURITY.  SHARED SCRATCH, RESET
001840* AT THE START OF EVERY REQUEST.
001850 01  WS-CATEGORY-TALLY.
001860   03  WS-CAT-ENTRY              PIC  9(07)   COMP OCCURS 6 TIMES.
001870   03  FILLER                    PIC  X(02).
001880 01  WS-CAT-INDEX-VIEW REDEFINES WS-CATEGORY-TALLY.
001890   03  WS-CAT-AUTHN-CT           PIC  9(07)   COMP.
001900   03  WS-CAT-AUTHZ-CT           PIC  9(07)   COMP.
001910   03  WS-CAT-CONFIG-CT          PIC  9(07)   COMP.
001920   03  WS-CAT-DACCESS-CT         PIC  9(07)   COMP.
001930   03  WS-CAT-DMOD-CT            PIC  9(07)   COMP.
001940   03  WS-CAT-SECUR-CT           PIC  9(07)   COMP.
001950
001960* FIXED 4-WAY SEVERITY BREAKDOWN - 1=LOW 2=MEDIUM 3=HIGH
001970* 4=CRITICAL.
001980 01  WS-SEVERITY-TALLY.
001990   03  WS-SEV-ENTRY              PIC  9(07)   COMP OCCURS 4 TIMES.
002000   03  FILLER                    PIC  X(02).
002010 01  WS-SEV-INDEX-VIEW REDEFINES WS-SEVERITY-TALLY.
002020   03  WS-SEV-LOW-CT             PIC  9(07)   COMP.
002030   03  WS-SEV-MEDIUM-CT          PIC  9(07)   COMP.
002040   03  WS-SEV-HIGH-CT            PIC  9(07)   COMP.
002050   03  WS-SEV-CRITICAL-CT        PIC  9(07)   COMP.
002060
002070* SEARCH-OR-INSERT TALLY TABLES FOR THE OPEN-ENDED BREAKDOWNS
002080* (EVENTSBYACTION, ACCESSBYRESOURCETYPE, *BYUSER/*BYADMIN).
002090* ALL FOUR ARE SHARED SCRATCH - ONLY ONE GENERATOR RUNS AT A
002100* TIME PER REQUEST SO THERE IS NO CROSS-TALK BETWEEN THEM.
002110 01  WS-ACTION-TALLY-AREA.
002120   03  WS-ACTION-COUNT           PIC  9(04)   COMP VALUE ZERO.
002130   03  WS-ACTION-ENTRY OCCURS 100 TIMES
002140                            INDEXED BY WS-ACTION-IDX.
002150     05  WS-ACTION-KEY           PIC  X(100).
002160     05  WS-ACTION-TOTAL         PIC  9(07)   COMP.
002170   03  FILLER                    PIC  X(02).
002180
002190 01  WS-RESOURCE-TALLY-AREA.
002200   03  WS-RESOURCE-COUNT         PIC  9(04)   COMP VALUE ZERO.
002210   03  WS-RESOURCE-ENTRY OCCURS 50 TIMES
002220                            INDEXED BY WS-RESOURCE-IDX.
002230     05  WS-RESOURCE-KEY         PIC  X(50).
002240     05  WS-RESOURCE-TOTAL       PIC  9(07)   COMP.
002250   03  FILLER                    PIC  X(02).
002260
002270 01  WS-EMAIL-TALLY-AREA.
002280   03  WS-EMAIL-COUNT            PIC  9(04)   COMP VALUE ZERO.
002290   03  WS-EMAIL-ENTRY OCCURS 200 TIMES
002300                            INDEXED BY WS-EMAIL-IDX.
002310     05  WS-EMAIL-KEY            PIC  X(100).
002320     05  WS-EMAIL-TOTAL          PIC  9(07)   COMP.
002330   03  FILLER                    PIC  X(02).
002340
002350 01  WS-ACTORID-TALLY-AREA.
002360   03  WS-ACTORID-COUNT          PIC  9(04)   COMP VALUE ZERO.
002370   03  WS-ACTORID-ENTRY OCCURS 200 TIMES
002380                            INDEXED BY WS-ACTORID-IDX.
002390     05  WS-ACTORID-KEY          PIC  X(36).
002400     05  WS-ACTORID-TOTAL        PIC  9(07)   COMP.
002410   03  FILLER                    PIC  X(02).
002420
002430* SCRATCH AREA FOR THE RIGHT-TRIM / CSV-BUILD / FILENAME LOGIC.
002440 01  WS-TRIM-AREA.
002450   03  WS-TRIM-SRC               PIC  X(255).
002460   03  WS-TRIM-LEN                PIC  9(03)   COMP.
002470   03  WS-SUBSTR-CT               PIC  9(03)   COMP.
002480   03  FILLER                    PIC  X(02).
002490
002500 01  WS-CSV-AREA.
002510   03  WS-CSV-LINE               PIC  X(1200).
002520   03  WS-CSV-PTR                PIC  9(04)   COMP VALUE 1.
002530   03  FILLER                    PIC  X(02).
002540
002550 01  WS-FILE-NAME-AREA.
002560   03  WS-STAMP-RAW              PIC  X(19).
002570   03  WS-STAMP-DIGITS           PIC  X(14).
002580   03  WS-NAME-IDX                PIC  9(03)   COMP.
002590   03  WS-FILE-NAME              PIC  X(80).
002600   03  WS-FILE-NAME-FINAL        PIC  X(80).
002610   03  WS-FILE-NAME-LEN           PIC  9(03)   COMP VALUE ZERO.
002620   03  WS-ONE-CHAR               PIC  X(01).
002630   03  FILLER                    PIC  X(02).
002640
002650 01  WS-EDIT-FIELDS.
002660   03  VAR-EDIT                  PIC  Z(6)9.
002670   03  WS-SCORE-EDIT             PIC  ZZ9.99.
002680   03  FILLER                    PIC  X(02).
002690
002700 COPY CALDATE.
002710
002720/*****************************************************************
002730*                                                                *
002740*    PROCEDURE DIVISION                                          *
002750*                                                                *
002760******************************************************************
002770 PROCEDURE DIVISION.
002780
002790******************************************************************
002800*    MAINLINE ROUTINE                                            *
002810******************************************************************
002820 A00-MAINLINE-ROUTINE.
002830
002840     PERFORM B10-INITIALIZATION THRU B15-EXIT.
002850
002860     PERFORM C00-PROCESS-REQUEST THRU C99-EXIT-PROCESS
002870       UNTIL RPTQ-EOF
002880          OR RTC-CODE NOT = ZERO.
002890
002900     PERFORM B20-TERMINATION THRU B25-EXIT.
002910
002920     DISPLAY ' '                   UPON PRINTER.
002930     MOVE WS-REQUEST-COUNT          TO VAR-EDIT.
002940     DISPLAY 'Requests read ............ ' VAR-EDIT
002950                               UPON PRINTER.
002960     MOVE WS-COMPLETED-COUNT        TO VAR-EDIT.
002970     DISPLAY 'Requests completed ....... ' VAR-EDIT
002980                               UPON PRINTER.
002990     MOVE WS-FAILED-COUNT           TO VAR-EDIT.
003000     DISPLAY 'Requests failed .......... ' VAR-EDIT
003010                               UPON PRINTER.
003020
003030     GOBACK.
003040
003050/*****************************************************************
003060*    PROGRAM INITIALIZATION ROUTINE                              *
003070******************************************************************
003080 B10-INITIALIZATION.
003090
003100     MOVE ZERO                      TO RTC-CODE.
003110
003120     OPEN INPUT  REPORT-REQUEST-IN.
003130     MOVE WS-RPTQI-STAT              TO WS-CHECK-STATUS.
003140     MOVE 'RPTQIN'                   TO WS-CHECK-FILE.
003150     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
003160
003170     OPEN OUTPUT REPORT-REQUEST-OUT.
003180     MOVE WS-RPTQO-STAT              TO WS-CHECK-STATUS.
003190     MOVE 'RPTQOUT'                  TO WS-CHECK-FILE.
003200     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
003210
003220     OPEN OUTPUT REPORT-DETAIL-OUT.
003230     MOVE WS-RPTDO-STAT              TO WS-CHECK-STATUS.
003240     MOVE 'RPTDOUT'                  TO WS-CHECK-FILE.
003250     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
003260
003270 B15-EXIT.
003280     EXIT.
003290
003300/*****************************************************************
003310*    PROGRAM TERMINATION ROUTINE                                 *
003320******************************************************************
003330 B20-TERMINATION.
003340
003350     CLOSE REPORT-REQUEST-IN
003360           REPORT-REQUEST-OUT
003370           REPORT-DETAIL-OUT.
003380
003390 B25-EXIT.
003400     EXIT.
003410
003420/*****************************************************************
003430*    CHECK A SEQUENTIAL FILE'S STATUS                            *
003440******************************************************************
003450 B90-CHECK-STATUS.
003460     COPY CALSTAT.
003470 B95-EXIT-CHECK.
003480     EXIT.
003490
003500/*****************************************************************
003510*    READ AND DISPATCH ONE REPORT-REQUEST CONTROL RECORD         *
003520******************************************************************
003530 C00-PROCESS-REQUEST.
003540
003550     READ REPORT-REQUEST-IN.
003560     IF  WS-RPTQI-STAT = '10'
003570         SET RPTQ-EOF              TO TRUE
003580         GO TO C99-EXIT-PROCESS
003590     END-IF.
003600     IF  WS-RPTQI-STAT NOT = '00'
003610         MOVE WS-RPTQI-STAT         TO WS-CHECK-STATUS
003620         MOVE 'RPTQIN'              TO WS-CHECK-FILE
003630         PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
003640         GO TO C99-EXIT-PROCESS
003650     END-IF.
003660
003670     ADD  1                         TO WS-REQUEST-COUNT.
003680     SET  CAL-STAT-PROCESSING       TO TRUE.
003690     MOVE SPACES                    TO CAL-RPT-ERROR-MSG.
003700
003710     PERFORM D10-DISPATCH-REPORT-TYPE THRU D15-EXIT.
003720
003730     MOVE CAL-RPT-RECORD            TO CAL-RPO-LINE.
003740     WRITE CAL-RPO-LINE.
003750     MOVE WS-RPTQO-STAT              TO WS-CHECK-STATUS.
003760     MOVE 'RPTQOUT'                  TO WS-CHECK-FILE.
003770     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
003780
003790 C99-EXIT-PROCESS.
003800     EXIT.
003810
003820/*****************************************************************
003830*    REPORTGENERATORFACTORY - DISPATCH ON REPORT-TYPE            *
003840******************************************************************
003850 D10-DISPATCH-REPORT-TYPE.
003860
003870     EVALUATE TRUE
003880       WHEN CAL-TYPE-ACCESS-LOG
003890       WHEN CAL-TYPE-LOGIN-HISTORY
003900       WHEN CAL-TYPE-ADMIN-ACTIONS
003910       WHEN CAL-TYPE-DATA-EXPORT
003920       WHEN CAL-TYPE-SECURITY-AUDIT
003930       WHEN CAL-TYPE-USER-ACTIVITY
003940       WHEN CAL-TYPE-COMPLIANCE-SUM
003950           PERFORM E10-RESET-GENERATOR-WORK THRU E15-EXIT
003960           PERFORM F00-SCAN-AUDIT-LOG THRU F15-EXIT
003970           IF  RTC-CODE = ZERO
003980               PERFORM K10-MARK-COMPLETED THRU K15-EXIT
003990           ELSE
004000               MOVE 'I-O ERROR BUILDING REPORT'
004010                                     TO CAL-RPT-ERROR-MSG
004020               PERFORM K20-MARK-FAILED THRU K25-EXIT
004030           END-IF
004040       WHEN OTHER
004050           MOVE 'UNRECOGNIZED REPORT-TYPE'
004060                                     TO CAL-RPT-ERROR-MSG
004070           PERFORM K20-MARK-FAILED THRU K25-EXIT
004080     END-EVALUATE.
004090
004100 D15-EXIT.
004110     EXIT.
004120
004130/*****************************************************************
004140*    RESET THE PER-REQUEST SCRATCH AREAS                        *
004150******************************************************************
004160 E10-RESET-GENERATOR-WORK.
004170
004180     MOVE ZERO                      TO WS-DETAIL-ROWS
004190                                        WS-DETAIL-BYTES
004200                                        WS-READ-OPS
004210                                        WS-WRITE-OPS
004220                                        WS-SUCCESSFUL-LOGINS
004230                                        WS-FAILED-LOGINS
004240                                        WS-LOGOUTS
004250                                        WS-ACTION-COUNT
004260                                        WS-RESOURCE-COUNT
004270                                        WS-EMAIL-COUNT
004280                                        WS-ACTORID-COUNT.
004290     MOVE ZERO                      TO WS-CAT-ENTRY(1)
004300                                        WS-CAT-ENTRY(2)
004310                                        WS-CAT-ENTRY(3)
004320                                        WS-CAT-ENTRY(4)
004330                                        WS-CAT-ENTRY(5)
004340                                        WS-CAT-ENTRY(6).
004350     MOVE ZERO                      TO WS-SEV-ENTRY(1)
004360                                        WS-SEV-ENTRY(2)
004370                                        WS-SEV-ENTRY(3)
004380                                        WS-SEV-ENTRY(4).
004390
004400     PERFORM H30-BUILD-FILE-NAME THRU H35-EXIT.
004410     PERFORM H10-WRITE-CSV-HEADER THRU H15-EXIT.
004420
004430 E15-EXIT.
004440     EXIT.
004450
004460/*****************************************************************
004470*    SCAN AUDIT-LOG-IN ONCE FOR THIS REQUEST'S WORKSPACE/PERIOD  *
004480******************************************************************
004490 F00-SCAN-AUDIT-LOG.
004500
004510     OPEN INPUT AUDIT-LOG-IN.
004520     MOVE WS-AULOG-STAT              TO WS-CHECK-STATUS.
004530     MOVE 'AULOGIN'                  TO WS-CHECK-FILE.
004540     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
004550     MOVE 'N'                        TO WS-AULOG-SWITCH.
004560
004570     IF  RTC-CODE = ZERO
004580         PERFORM F20-PROCESS-AUDIT-RECORD THRU F25-EXIT
004590           UNTIL AULOG-EOF
004600              OR RTC-CODE NOT = ZERO
004610     END-IF.
004620
004630     CLOSE AUDIT-LOG-IN.
004640     MOVE WS-AULOG-STAT              TO WS-CHECK-STATUS.
004650     MOVE 'AULOGIN'                  TO WS-CHECK-FILE.
004660     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
004670
004680 F15-EXIT.
004690     EXIT.
004700
004710 F20-PROCESS-AUDIT-RECORD.
004720
004730     READ AUDIT-LOG-IN.
004740     IF  WS-AULOG-STAT = '10'
004750         SET AULOG-EOF               TO TRUE
004760         GO TO F25-EXIT
004770     END-IF.
004780     IF  WS-AULOG-STAT NOT = '00'
004790         MOVE WS-AULOG-STAT           TO WS-CHECK-STATUS
004800         MOVE 'AULOGIN'               TO WS-CHECK-FILE
004810         PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
004820         GO TO F25-EXIT
004830     END-IF.
004840
004850     IF  CAL-LOG-WS-ID = CAL-RPT-WS-ID
004860     AND CAL-LOG-CREATED-AT NOT < CAL-RPT-PERIOD-START
004870     AND CAL-LOG-CREATED-AT NOT > CAL-RPT-PERIOD-END
004880         MOVE 'N'                    TO WS-RECORD-SELECTED
004890         EVALUATE TRUE
004900           WHEN CAL-TYPE-ACCESS-LOG
004910               PERFORM G10-ACCESS-LOG-RULE THRU G15-EXIT
004920           WHEN CAL-TYPE-LOGIN-HISTORY
004930               PERFORM G20-LOGIN-HISTORY-RULE THRU G25-EXIT
004940           WHEN CAL-TYPE-ADMIN-ACTIONS
004950               PERFORM G30-ADMIN-ACTIONS-RULE THRU G35-EXIT
004960           WHEN CAL-TYPE-DATA-EXPORT
004970               PERFORM G40-DATA-EXPORT-RULE THRU G45-EXIT
004980           WHEN CAL-TYPE-SECURITY-AUDIT
004990               PERFORM G50-SECURITY-AUDIT-RULE THRU G55-EXIT
005000           WHEN CAL-TYPE-USER-ACTIVITY
005010               PERFORM G60-USER-ACTIVITY-RULE THRU G65-EXIT
005020           WHEN CAL-TYPE-COMPLIANCE-SUM
005030               PERFORM G70-COMPLIANCE-SUMMARY-RULE THRU G75-EXIT
005040         END-EVALUATE
005050         IF  RECORD-IS-SELECTED
005060             PERFORM H20-WRITE-DETAIL-ROW THRU H25-EXIT
005070         END-IF
005080     END-IF.
005090
005100 F25-EXIT.
005110     EXIT.
005120
005130/*****************************************************************
005140*    ACCESSLOGREPORTGENERATOR                                   *
005150******************************************************************
005160 G10-ACCESS-LOG-RULE.
005170
005180     IF  CAL-CAT-DATA-ACCESS
005190         MOVE 'Y'                    TO WS-RECORD-SELECTED
005200         IF  CAL-LOG-ACTOR-EMAIL > SPACES
005210             MOVE CAL-LOG-ACTOR-EMAIL TO WS-TRIM-SRC
005220             PERFORM H44-TALLY-EMAIL THRU H44-EXIT
005230         END-IF
005240         MOVE CAL-LOG-RES-TYPE        TO WS-TRIM-SRC
005250         PERFORM H42-TALLY-RESOURCE THRU H42-EXIT
005260         MOVE CAL-LOG-ACTION          TO WS-TRIM-SRC
005270         PERFORM H40-TALLY-ACTION THRU H40-EXIT
005280         MOVE ZERO                    TO WS-SUBSTR-CT
005290         INSPECT CAL-LOG-ACTION TALLYING WS-SUBSTR-CT
005300                 FOR ALL 'READ' 'VIEW' 'GET'
005310         IF  WS-SUBSTR-CT > ZERO
005320             ADD 1                    TO WS-READ-OPS
005330         END-IF
005340         MOVE ZERO                    TO WS-SUBSTR-CT
005350         INSPECT CAL-LOG-ACTION TALLYING WS-SUBSTR-CT
005360                 FOR ALL 'WRITE' 'CREATE' 'UPDATE' 'DELETE'
005370         IF  WS-SUBSTR-CT > ZERO
005380             ADD 1                    TO WS-WRITE-OPS
005390         END-IF
005400     END-IF.
005410
005420 G15-EXIT.
005430     EXIT.
005440
005450/*****************************************************************
005460*    LOGINHISTORYREPORTGENERATOR                                *
005470******************************************************************
005480 G20-LOGIN-HISTORY-RULE.
005490
005500     IF  CAL-CAT-AUTHENTICATION
005510         MOVE 'Y'                    TO WS-RECORD-SELECTED
005520         IF  CAL-LOG-ACTION = 'LOGIN_SUCCESS'
005530             ADD 1                    TO WS-SUCCESSFUL-LOGINS
005540         END-IF
005550         IF  CAL-LOG-ACTION = 'LOGIN_FAILED'
005560             ADD 1                    TO WS-FAILED-LOGINS
005570         END-IF
005580         IF  CAL-LOG-ACTION = 'LOGOUT'
005590             ADD 1                    TO WS-LOGOUTS
005600         END-IF
005610         IF  CAL-LOG-ACTOR-EMAIL > SPACES
005620             MOVE CAL-LOG-ACTOR-EMAIL TO WS-TRIM-SRC
005630             PERFORM H44-TALLY-EMAIL THRU H44-EXIT
005640         END-IF
005650     END-IF.
005660
005670 G25-EXIT.
005680     EXIT.
005690
005700/*****************************************************************
005710*    ADMINACTIONSREPORTGENERATOR                                *
005720******************************************************************
005730 G30-ADMIN-ACTIONS-RULE.
005740
005750     MOVE ZERO                      TO WS-SUBSTR-CT.
005760     INSPECT CAL-LOG-ACTION TALLYING WS-SUBSTR-CT
005770             FOR ALL 'ROLE' 'PERMISSION'.
005780
005790     IF  CAL-CAT-CONFIGURATION
005800     OR  CAL-CAT-AUTHORIZATION
005810     OR  CAL-LOG-ACTION(1:6) = 'ADMIN_'
005820     OR  WS-SUBSTR-CT > ZERO
005830         MOVE 'Y'                    TO WS-RECORD-SELECTED
005840         IF  CAL-CAT-CONFIGURATION
005850             ADD 1                    TO WS-CAT-CONFIG-CT
005860         END-IF
005870         IF  CAL-LOG-ACTOR-EMAIL > SPACES
005880             MOVE CAL-LOG-ACTOR-EMAIL TO WS-TRIM-SRC
005890             PERFORM H44-TALLY-EMAIL THRU H44-EXIT
005900         END-IF
005910         MOVE CAL-LOG-ACTION          TO WS-TRIM-SRC
005920         PERFORM H40-TALLY-ACTION THRU H40-EXIT
005930     END-IF.
005940
005950 G35-EXIT.
005960     EXIT.
005970
005980/*****************************************************************
005990*    DATAEXPORTREPORTGENERATOR                                  *
006000******************************************************************
006010 G40-DATA-EXPORT-RULE.
006020
006030     MOVE ZERO                      TO WS-SUBSTR-CT.
006040     INSPECT CAL-LOG-ACTION TALLYING WS-SUBSTR-CT
006050             FOR ALL 'EXPORT' 'DOWNLOAD' 'BULK_'.
006060
006070     IF  WS-SUBSTR-CT > ZERO
006080         MOVE 'Y'                    TO WS-RECORD-SELECTED
006090         IF  CAL-LOG-ACTOR-EMAIL > SPACES
006100             MOVE CAL-LOG-ACTOR-EMAIL TO WS-TRIM-SRC
006110             PERFORM H44-TALLY-EMAIL THRU H44-EXIT
006120         END-IF
006130         MOVE CAL-LOG-RES-TYPE        TO WS-TRIM-SRC
006140         PERFORM H42-TALLY-RESOURCE THRU H42-EXIT
006150     END-IF.
006160
006170 G45-EXIT.
006180     EXIT.
006190
006200/*****************************************************************
006210*    SECURITYAUDITREPORTGENERATOR                                *
006220******************************************************************
006230 G50-SECURITY-AUDIT-RULE.
006240
006250     IF  CAL-CAT-SECURITY
006260         MOVE 'Y'                    TO WS-RECORD-SELECTED
006270         PERFORM H46-TALLY-SEVERITY THRU H46-EXIT
006280         MOVE CAL-LOG-ACTION          TO WS-TRIM-SRC
006290         PERFORM H40-TALLY-ACTION THRU H40-EXIT
006300     END-IF.
006310
006320 G55-EXIT.
006330     EXIT.
006340
006350/*****************************************************************
006360*    USERACTIVITYREPORTGENERATOR                                *
006370******************************************************************
006380 G60-USER-ACTIVITY-RULE.
006390
006400     MOVE 'Y'                        TO WS-RECORD-SELECTED.
006410     MOVE CAL-LOG-ACTOR-ID            TO WS-TRIM-SRC.
006420     PERFORM H48-TALLY-ACTORID THRU H48-EXIT.
006430     IF  CAL-LOG-ACTOR-EMAIL > SPACES
006440         MOVE CAL-LOG-ACTOR-EMAIL      TO WS-TRIM-SRC
006450         PERFORM H44-TALLY-EMAIL THRU H44-EXIT
006460     END-IF.
006470     MOVE CAL-LOG-ACTION               TO WS-TRIM-SRC.
006480     PERFORM H40-TALLY-ACTION THRU H40-EXIT.
006490     PERFORM H47-TALLY-CATEGORY THRU H47-EXIT.
006500
006510 G65-EXIT.
006520     EXIT.
006530
006540/*****************************************************************
006550*    COMPLIANCESUMMARYREPORTGENERATOR                           *
006560******************************************************************
006570 G70-COMPLIANCE-SUMMARY-RULE.
006580
006590     MOVE 'Y'                        TO WS-RECORD-SELECTED.
006600     PERFORM H47-TALLY-CATEGORY THRU H47-EXIT.
006610     PERFORM H46-TALLY-SEVERITY THRU H46-EXIT.
006620     MOVE CAL-LOG-ACTION               TO WS-TRIM-SRC.
006630     PERFORM H40-TALLY-ACTION THRU H40-EXIT.
006640     IF  CAL-LOG-ACTOR-EMAIL > SPACES
006650         MOVE CAL-LOG-ACTOR-EMAIL       TO WS-TRIM-SRC
006660         PERFORM H44-TALLY-EMAIL THRU H44-EXIT
006670     END-IF.
006680
006690 G75-EXIT.
006700     EXIT.
006710
006720/*****************************************************************
006730*    TALLY WORKERS - SEARCH-OR-INSERT ON THE OPEN-ENDED TABLES   *
006740******************************************************************
006750 H40-TALLY-ACTION.
006760     PERFORM H50-TRIM-FIELD THRU H55-EXIT.
006770     IF  WS-TRIM-LEN > ZERO
006780         SET  WS-ACTION-IDX          TO 1
006790         SEARCH WS-ACTION-ENTRY
006800           AT END
006810             IF  WS-ACTION-COUNT < 100
006820                 ADD 1                TO WS-ACTION-COUNT
006830                 SET WS-ACTION-IDX    TO WS-ACTION-COUNT
006840                 MOVE WS-TRIM-SRC(1:WS-TRIM-LEN)
006850                                       TO WS-ACTION-KEY(WS-ACTION-IDX)
006860                 MOVE 1                TO WS-ACTION-TOTAL(WS-ACTION-IDX)
006870             END-IF
006880           WHEN WS-ACTION-KEY(WS-ACTION-IDX) = WS-TRIM-SRC(1:WS-TRIM-LEN)
006890             ADD 1                    TO WS-ACTION-TOTAL(WS-ACTION-IDX)
006900         END-SEARCH
006910     END-IF.
006920 H40-EXIT.
006930     EXIT.
006940
006950 H42-TALLY-RESOURCE.
006960     PERFORM H50-TRIM-FIELD THRU H55-EXIT.
006970     IF  WS-TRIM-LEN > ZERO
006980         SET  WS-RESOURCE-IDX        TO 1
006990         SEARCH WS-RESOURCE-ENTRY
007000           AT END
007010             IF  WS-RESOURCE-COUNT < 50
007020                 ADD 1                TO WS-RESOURCE-COUNT
007030                 SET WS-RESOURCE-IDX  TO WS-RESOURCE-COUNT
007040                 MOVE WS-TRIM-SRC(1:WS-TRIM-LEN)
007050                                   TO WS-RESOURCE-KEY(WS-RESOURCE-IDX)
007060                 MOVE 1            TO WS-RESOURCE-TOTAL(WS-RESOURCE-IDX)
007070             END-IF
007080           WHEN WS-RESOURCE-KEY(WS-RESOURCE-IDX) =
007090                                     WS-TRIM-SRC(1:WS-TRIM-LEN)
007100             ADD 1                TO WS-RESOURCE-TOTAL(WS-RESOURCE-IDX)
007110         END-SEARCH
007120     END-IF.
007130 H42-EXIT.
007140     EXIT.
007150
007160 H44-TALLY-EMAIL.
007170     PERFORM H50-TRIM-FIELD THRU H55-EXIT.
007180     IF  WS-TRIM-LEN > ZERO
007190         SET  WS-EMAIL-IDX           TO 1
007200         SEARCH WS-EMAIL-ENTRY
007210           AT END
007220             IF  WS-EMAIL-COUNT < 200
007230                 ADD 1                TO WS-EMAIL-COUNT
007240                 SET WS-EMAIL-IDX     TO WS-EMAIL-COUNT
007250                 MOVE WS-TRIM-SRC(1:WS-TRIM-LEN)
007260                                       TO WS-EMAIL-KEY(WS-EMAIL-IDX)
007270                 MOVE 1                TO WS-EMAIL-TOTAL(WS-EMAIL-IDX)
007280             END-IF
007290           WHEN WS-EMAIL-KEY(WS-EMAIL-IDX) = WS-TRIM-SRC(1:WS-TRIM-LEN)
007300             ADD 1                    TO WS-EMAIL-TOTAL(WS-EMAIL-IDX)
007310         END-SEARCH
007320     END-IF.
007330 H44-EXIT.
007340     EXIT.
007350
007360 H46-TALLY-SEVERITY.
007370     EVALUATE TRUE
007380       WHEN CAL-SEV-LOW
007390           ADD 1                      TO WS-SEV-LOW-CT
007400       WHEN CAL-SEV-MEDIUM
007410           ADD 1                      TO WS-SEV-MEDIUM-CT
007420       WHEN CAL-SEV-HIGH
007430           ADD 1                      TO WS-SEV-HIGH-CT
007440       WHEN CAL-SEV-CRITICAL
007450           ADD 1                      TO WS-SEV-CRITICAL-CT
007460     END-EVALUATE.
007470 H46-EXIT.
007480     EXIT.
007490
007500 H47-TALLY-CATEGORY.
007510     EVALUATE TRUE
007520       WHEN CAL-CAT-AUTHENTICATION
007530           ADD 1                      TO WS-CAT-AUTHN-CT
007540       WHEN CAL-CAT-AUTHORIZATION
007550           ADD 1                      TO WS-CAT-AUTHZ-CT
007560       WHEN CAL-CAT-CONFIGURATION
007570           ADD 1                      TO WS-CAT-CONFIG-CT
007580       WHEN CAL-CAT-DATA-ACCESS
007590           ADD 1                      TO WS-CAT-DACCESS-CT
007600       WHEN CAL-CAT-DATA-MOD
007610           ADD 1                      TO WS-CAT-DMOD-CT
007620       WHEN CAL-CAT-SECURITY
007630           ADD 1                      TO WS-CAT-SECUR-CT
007640     END-EVALUATE.
007650 H47-EXIT.
007660     EXIT.
007670
007680 H48-TALLY-ACTORID.
007690     PERFORM H50-TRIM-FIELD THRU H55-EXIT.
007700     IF  WS-TRIM-LEN > ZERO
007710         SET  WS-ACTORID-IDX         TO 1
007720         SEARCH WS-ACTORID-ENTRY
007730           AT END
007740             IF  WS-ACTORID-COUNT < 200
007750                 ADD 1                TO WS-ACTORID-COUNT
007760                 SET WS-ACTORID-IDX   TO WS-ACTORID-COUNT
007770                 MOVE WS-TRIM-SRC(1:WS-TRIM-LEN)
007780                                   TO WS-ACTORID-KEY(WS-ACTORID-IDX)
007790                 MOVE 1            TO WS-ACTORID-TOTAL(WS-ACTORID-IDX)
007800             END-IF
007810           WHEN WS-ACTORID-KEY(WS-ACTORID-IDX) =
007820                                     WS-TRIM-SRC(1:WS-TRIM-LEN)
007830             ADD 1                TO WS-ACTORID-TOTAL(WS-ACTORID-IDX)
007840         END-SEARCH
007850     END-IF.
007860 H48-EXIT.
007870     EXIT.
007880
007890/*****************************************************************
007900*    RIGHT-TRIM WS-TRIM-SRC, LEAVING THE LENGTH IN WS-TRIM-LEN   *
007910******************************************************************
007920 H50-TRIM-FIELD.
007930     MOVE 255                         TO WS-TRIM-LEN.
007940     PERFORM H52-TRIM-BACK-ONE THRU H53-EXIT
007950         UNTIL WS-TRIM-LEN = ZERO
007960            OR WS-TRIM-SRC(WS-TRIM-LEN:1) NOT = SPACE.
007970 H55-EXIT.
007980     EXIT.
007990
008000 H52-TRIM-BACK-ONE.
008010     SUBTRACT 1                       FROM WS-TRIM-LEN.
008020 H53-EXIT.
008030     EXIT.
008040
008050/*****************************************************************
008060*    CSVEXPORTSERVICE - HEADER / DETAIL ROW                     *
008070******************************************************************
008080 H10-WRITE-CSV-HEADER.
008090     MOVE 'ID,WORKSPACE_ID,ACTOR_ID,ACTOR_EMAIL,ACTOR_NAME,'
008100                                     TO WS-CSV-LINE.
008110     MOVE 49                        TO WS-CSV-PTR.
008120     STRING 'ACTION,RESOURCE_TYPE,RESOURCE_ID,RESOURCE_NAME,'
008130            'IP_ADDRESS,USER_AGENT,SESSION_ID,SEVERITY,'
008140            'CATEGORY,CREATED_AT'
008150         DELIMITED BY SIZE INTO WS-CSV-LINE
008160         WITH POINTER WS-CSV-PTR.
008170     WRITE CAL-RPD-LINE FROM WS-CSV-LINE.
008180     COMPUTE WS-DETAIL-BYTES = WS-DETAIL-BYTES
008190                              + (WS-CSV-PTR - 1) + 1.
008200 H15-EXIT.
008210     EXIT.
008220
008230 H20-WRITE-DETAIL-ROW.
008240     MOVE SPACES                     TO WS-CSV-LINE.
008250     MOVE 1                          TO WS-CSV-PTR.
008260
008270     MOVE CAL-LOG-ID                 TO WS-TRIM-SRC.
008280     PERFORM H50-TRIM-FIELD THRU H55-EXIT.
008290     STRING WS-TRIM-SRC(1:WS-TRIM-LEN) ',' DELIMITED BY SIZE
008300         INTO WS-CSV-LINE WITH POINTER WS-CSV-PTR.
008310
008320     MOVE CAL-LOG-WS-ID              TO WS-TRIM-SRC.
008330     PERFORM H50-TRIM-FIELD THRU H55-EXIT.
008340     STRING WS-TRIM-SRC(1:WS-TRIM-LEN) ',' DELIMITED BY SIZE
008350         INTO WS-CSV-LINE WITH POINTER WS-CSV-PTR.
008360
008370     MOVE CAL-LOG-ACTOR-ID           TO WS-TRIM-SRC.
008380     PERFORM H50-TRIM-FIELD THRU H55-EXIT.
008390     STRING WS-TRIM-SRC(1:WS-TRIM-LEN) ',' DELIMITED BY SIZE
008400         INTO WS-CSV-LINE WITH POINTER WS-CSV-PTR.
008410
008420     MOVE CAL-LOG-ACTOR-EMAIL        TO WS-TRIM-SRC.
008430     PERFORM H50-TRIM-FIELD THRU H55-EXIT.
008440     STRING WS-TRIM-SRC(1:WS-TRIM-LEN) ',' DELIMITED BY SIZE
008450         INTO WS-CSV-LINE WITH POINTER WS-CSV-PTR.
008460
008470     MOVE CAL-LOG-ACTOR-NAME         TO WS-TRIM-SRC.
008480     PERFORM H50-TRIM-FIELD THRU H55-EXIT.
008490     STRING WS-TRIM-SRC(1:WS-TRIM-LEN) ',' DELIMITED BY SIZE
008500         INTO WS-CSV-LINE WITH POINTER WS-CSV-PTR.
008510
008520     MOVE CAL-LOG-ACTION             TO WS-TRIM-SRC.
008530     PERFORM H50-TRIM-FIELD THRU H55-EXIT.
008540     STRING WS-TRIM-SRC(1:WS-TRIM-LEN) ',' DELIMITED BY SIZE
008550         INTO WS-CSV-LINE WITH POINTER WS-CSV-PTR.
008560
008570     MOVE CAL-LOG-RES-TYPE           TO WS-TRIM-SRC.
008580     PERFORM H50-TRIM-FIELD THRU H55-EXIT.
008590     STRING WS-TRIM-SRC(1:WS-TRIM-LEN) ',' DELIMITED BY SIZE
008600         INTO WS-CSV-LINE WITH POINTER WS-CSV-PTR.
008610
008620     MOVE CAL-LOG-RES-ID             TO WS-TRIM-SRC.
008630     PERFORM H50-TRIM-FIELD THRU H55-EXIT.
008640     STRING WS-TRIM-SRC(1:WS-TRIM-LEN) ',' DELIMITED BY SIZE
008650         INTO WS-CSV-LINE WITH POINTER WS-CSV-PTR.
008660
008670     MOVE CAL-LOG-RES-NAME           TO WS-TRIM-SRC.
008680     PERFORM H50-TRIM-FIELD THRU H55-EXIT.
008690     STRING WS-TRIM-SRC(1:WS-TRIM-LEN) ',' DELIMITED BY SIZE
008700         INTO WS-CSV-LINE WITH POINTER WS-CSV-PTR.
008710
008720     MOVE CAL-LOG-IP-ADDR            TO WS-TRIM-SRC.
008730     PERFORM H50-TRIM-FIELD THRU H55-EXIT.
008740     STRING WS-TRIM-SRC(1:WS-TRIM-LEN) ',' DELIMITED BY SIZE
008750         INTO WS-CSV-LINE WITH POINTER WS-CSV-PTR.
008760
008770     MOVE CAL-LOG-USER-AGENT         TO WS-TRIM-SRC.
008780     PERFORM H50-TRIM-FIELD THRU H55-EXIT.
008790     STRING WS-TRIM-SRC(1:WS-TRIM-LEN) ',' DELIMITED BY SIZE
008800         INTO WS-CSV-LINE WITH POINTER WS-CSV-PTR.
008810
008820     MOVE CAL-LOG-SESSION-ID         TO WS-TRIM-SRC.
008830     PERFORM H50-TRIM-FIELD THRU H55-EXIT.
008840     STRING WS-TRIM-SRC(1:WS-TRIM-LEN) ',' DELIMITED BY SIZE
008850         INTO WS-CSV-LINE WITH POINTER WS-CSV-PTR.
008860
008870     MOVE CAL-LOG-SEVERITY           TO WS-TRIM-SRC.
008880     PERFORM H50-TRIM-FIELD THRU H55-EXIT.
008890     STRING WS-TRIM-SRC(1:WS-TRIM-LEN) ',' DELIMITED BY SIZE
008900         INTO WS-CSV-LINE WITH POINTER WS-CSV-PTR.
008910
008920     MOVE CAL-LOG-CATEGORY           TO WS-TRIM-SRC.
008930     PERFORM H50-TRIM-FIELD THRU H55-EXIT.
008940     STRING WS-TRIM-SRC(1:WS-TRIM-LEN) ',' DELIMITED BY SIZE
008950         INTO WS-CSV-LINE WITH POINTER WS-CSV-PTR.
008960
008970     STRING CAL-LOG-CREATED-AT DELIMITED BY SIZE
008980         INTO WS-CSV-LINE WITH POINTER WS-CSV-PTR.
008990
009000     WRITE CAL-RPD-LINE FROM WS-CSV-LINE.
009010     MOVE WS-RPTDO-STAT              TO WS-CHECK-STATUS.
009020     MOVE 'RPTDOUT'                  TO WS-CHECK-FILE.
009030     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
009040
009050     ADD  1                          TO WS-DETAIL-ROWS.
009060     COMPUTE WS-DETAIL-BYTES = WS-DETAIL-BYTES
009070                              + (WS-CSV-PTR - 1) + 1.
009080
009090 H25-EXIT.
009100     EXIT.
009110
009120/*****************************************************************
009130*    BUILD THE DOWNLOAD FILE NAME FOR THIS REQUEST               *
009140******************************************************************
009150 H30-BUILD-FILE-NAME.
009160
009170     MOVE SPACES                      TO WS-TRIM-SRC.
009180     MOVE CAL-RPT-NAME                TO WS-TRIM-SRC(1:100).
009190     PERFORM H50-TRIM-FIELD THRU H55-EXIT.
009200
009210     MOVE SPACES                      TO WS-FILE-NAME.
009220     MOVE ZERO                        TO WS-FILE-NAME-LEN.
009230     MOVE 1                           TO WS-NAME-IDX.
009240     PERFORM H32-SANITIZE-ONE-CHAR THRU H33-EXIT
009250         UNTIL WS-NAME-IDX > WS-TRIM-LEN
009260            OR WS-FILE-NAME-LEN = 50.
009270     INSPECT WS-FILE-NAME(1:WS-FILE-NAME-LEN)
009280         CONVERTING
009290         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
009300         TO
009310         'abcdefghijklmnopqrstuvwxyz'.
009320
009330     SET  CALDTE-REQ-CURRENT-TS       TO TRUE.
009340     CALL 'CALDTEMN'                USING CALDTE-PARMS.
009350     MOVE CALDTE-OUT-TIMESTAMP        TO WS-STAMP-RAW.
009360     MOVE SPACES                      TO WS-STAMP-DIGITS.
009370     MOVE ZERO                        TO WS-SUBSTR-CT.
009380     MOVE 1                           TO WS-NAME-IDX.
009390     PERFORM H36-EXTRACT-ONE-DIGIT THRU H37-EXIT
009400         UNTIL WS-NAME-IDX > 19.
009410
009420     MOVE SPACES                      TO WS-FILE-NAME-FINAL.
009430     STRING WS-FILE-NAME(1:WS-FILE-NAME-LEN)
009440            '_'                       DELIMITED BY SIZE
009450            CAL-RPT-ID(1:8)           DELIMITED BY SIZE
009460            '_'                       DELIMITED BY SIZE
009470            WS-STAMP-DIGITS           DELIMITED BY SIZE
009480            '.csv'                    DELIMITED BY SIZE
009490         INTO WS-FILE-NAME-FINAL.
009500     COMPUTE WS-FILE-NAME-LEN = WS-FILE-NAME-LEN + 28.
009510     MOVE WS-FILE-NAME-FINAL          TO WS-FILE-NAME.
009520
009530 H35-EXIT.
009540     EXIT.
009550
009560 H32-SANITIZE-ONE-CHAR.
009570     MOVE WS-TRIM-SRC(WS-NAME-IDX:1)  TO WS-ONE-CHAR.
009580     IF  (WS-ONE-CHAR >= 'A' AND WS-ONE-CHAR <= 'Z')
009590     OR  (WS-ONE-CHAR >= 'a' AND WS-ONE-CHAR <= 'z')
009600     OR  (WS-ONE-CHAR >= '0' AND WS-ONE-CHAR <= '9')
009610     OR   WS-ONE-CHAR = '-'
009620     OR   WS-ONE-CHAR = '_'
009630         CONTINUE
009640     ELSE
009650         MOVE '_'                     TO WS-ONE-CHAR
009660     END-IF.
009670     ADD  1                           TO WS-FILE-NAME-LEN.
009680     MOVE WS-ONE-CHAR TO WS-FILE-NAME(WS-FILE-NAME-LEN:1).
009690     ADD  1                           TO WS-NAME-IDX.
009700 H33-EXIT.
009710     EXIT.
009720
009730 H36-EXTRACT-ONE-DIGIT.
009740     MOVE WS-STAMP-RAW(WS-NAME-IDX:1) TO WS-ONE-CHAR.
009750     IF  WS-ONE-CHAR >= '0' AND WS-ONE-CHAR <= '9'
009760         ADD  1                       TO WS-SUBSTR-CT
009770         MOVE WS-ONE-CHAR TO WS-STAMP-DIGITS(WS-SUBSTR-CT:1)
009780     END-IF.
009790     ADD  1                           TO WS-NAME-IDX.
009800 H37-EXIT.
009810     EXIT.
009820
009830/*****************************************************************
009840*    COMPLIANCESUMMARYREPORTGENERATOR - SCORE CALCULATION        *
009850******************************************************************
009860 J10-COMPUTE-SCORE.
009870
009880     COMPUTE WS-SCORE-DEDUCT = WS-SEV-CRITICAL-CT * 5.
009890     IF  WS-SCORE-DEDUCT > 30
009900         MOVE 30                       TO WS-SCORE-DEDUCT
009910     END-IF.
009920     COMPUTE WS-COMPLIANCE-SCORE = 100 - WS-SCORE-DEDUCT.
009930     COMPUTE WS-SCORE-DEDUCT = WS-SEV-HIGH-CT * 2.
009940     IF  WS-SCORE-DEDUCT > 20
009950         MOVE 20                       TO WS-SCORE-DEDUCT
009960     END-IF.
009970     SUBTRACT WS-SCORE-DEDUCT           FROM WS-COMPLIANCE-SCORE.
009980     IF  WS-COMPLIANCE-SCORE < 0
009990         MOVE 0                        TO WS-COMPLIANCE-SCORE
010000     END-IF.
010010
010020 J15-EXIT.
010030     EXIT.
010040
010050/*****************************************************************
010060*    MARK THE REQUEST COMPLETED - DISPLAY THE SUMMARY            *
010070******************************************************************
010080 K10-MARK-COMPLETED.
010090
010100     IF  CAL-TYPE-COMPLIANCE-SUM
010110         PERFORM J10-COMPUTE-SCORE THRU J15-EXIT
010120     END-IF.
010130
010140     SET  CAL-STAT-COMPLETED          TO TRUE.
010150     MOVE WS-DETAIL-BYTES             TO CAL-RPT-FILE-SIZE.
010160     MOVE SPACES                       TO CAL-RPT-ERROR-MSG.
010170     ADD  1                            TO WS-COMPLETED-COUNT.
010180
010190     DISPLAY ' '                       UPON PRINTER.
010200     DISPLAY 'REPORT ' CAL-RPT-ID(1:8) ' TYPE=' CAL-RPT-TYPE
010210             ' FILE=' WS-FILE-NAME(1:WS-FILE-NAME-LEN)
010220                                       UPON PRINTER.
010230     MOVE WS-DETAIL-ROWS               TO VAR-EDIT.
010240     DISPLAY '  DETAIL ROWS ............ ' VAR-EDIT
010250                                       UPON PRINTER.
010260     PERFORM K12-DISPLAY-TYPE-SUMMARY THRU K13-EXIT.
010270 K15-EXIT.
010280     EXIT.
010290
010300/*****************************************************************
010310*    DISPLAY THE PER-GENERATOR SUMMARY TOTALS FOR THIS REQUEST'S *
010320*    REPORT TYPE - SAME WORKING-STORAGE COUNTERS THE G10-G70     *
010330*    RULES BUILT, EDITED OUT FOR THE OPERATOR'S COPY OF SYSLST   *
010340*    RATHER THAN LEFT SITTING UNREPORTED IN WORKING STORAGE.     *
010350******************************************************************
010360 K12-DISPLAY-TYPE-SUMMARY.
010370
010380     EVALUATE TRUE
010390       WHEN CAL-TYPE-ACCESS-LOG
010400         MOVE WS-READ-OPS                TO VAR-EDIT
010410         DISPLAY '  READ OPS ............... ' VAR-EDIT
010420                                           UPON PRINTER
010430         MOVE WS-WRITE-OPS                TO VAR-EDIT
010440         DISPLAY '  WRITE OPS .............. ' VAR-EDIT
010450                                           UPON PRINTER
010460         MOVE WS-RESOURCE-COUNT           TO VAR-EDIT
010470         DISPLAY '  RESOURCE TYPES ......... ' VAR-EDIT
010480                                           UPON PRINTER
010490         MOVE WS-EMAIL-COUNT              TO VAR-EDIT
010500         DISPLAY '  UNIQUE USERS ........... ' VAR-EDIT
010510                                           UPON PRINTER
010520
010530       WHEN CAL-TYPE-LOGIN-HISTORY
010540         MOVE WS-SUCCESSFUL-LOGINS        TO VAR-EDIT
010550         DISPLAY '  SUCCESSFUL LOGINS ...... ' VAR-EDIT
010560                                           UPON PRINTER
010570         MOVE WS-FAILED-LOGINS            TO VAR-EDIT
010580         DISPLAY '  FAILED LOGINS .......... ' VAR-EDIT
010590                                           UPON PRINTER
010600         MOVE WS-LOGOUTS                  TO VAR-EDIT
010610         DISPLAY '  LOGOUTS ................ ' VAR-EDIT
010620                                           UPON PRINTER
010630         MOVE WS-EMAIL-COUNT              TO VAR-EDIT
010640         DISPLAY '  UNIQUE USERS ........... ' VAR-EDIT
010650                                           UPON PRINTER
010660
010670       WHEN CAL-TYPE-ADMIN-ACTIONS
010680         MOVE WS-CAT-CONFIG-CT            TO VAR-EDIT
010690         DISPLAY '  CONFIGURATION EVENTS ... ' VAR-EDIT
010700                                           UPON PRINTER
010710         MOVE WS-ACTION-COUNT             TO VAR-EDIT
010720         DISPLAY '  DISTINCT ACTIONS ....... ' VAR-EDIT
010730                                           UPON PRINTER
010740         MOVE WS-EMAIL-COUNT              TO VAR-EDIT
010750         DISPLAY '  UNIQUE ADMINS .......... ' VAR-EDIT
010760                                           UPON PRINTER
010770
010780       WHEN CAL-TYPE-DATA-EXPORT
010790         MOVE WS-RESOURCE-COUNT           TO VAR-EDIT
010800         DISPLAY '  RESOURCE TYPES ......... ' VAR-EDIT
010810                                           UPON PRINTER
010820         MOVE WS-EMAIL-COUNT              TO VAR-EDIT
010830         DISPLAY '  UNIQUE EXPORTERS ....... ' VAR-EDIT
010840                                           UPON PRINTER
010850
010860       WHEN CAL-TYPE-SECURITY-AUDIT
010870         MOVE WS-SEV-LOW-CT               TO VAR-EDIT
010880         DISPLAY '  SEVERITY LOW ........... ' VAR-EDIT
010890                                           UPON PRINTER
010900         MOVE WS-SEV-MEDIUM-CT            TO VAR-EDIT
010910         DISPLAY '  SEVERITY MEDIUM ........ ' VAR-EDIT
010920                                           UPON PRINTER
010930         MOVE WS-SEV-HIGH-CT              TO VAR-EDIT
010940         DISPLAY '  SEVERITY HIGH .......... ' VAR-EDIT
010950                                           UPON PRINTER
010960         MOVE WS-SEV-CRITICAL-CT          TO VAR-EDIT
010970         DISPLAY '  SEVERITY CRITICAL ...... ' VAR-EDIT
010980                                           UPON PRINTER
010990         MOVE WS-ACTION-COUNT             TO VAR-EDIT
011000         DISPLAY '  DISTINCT ACTIONS ....... ' VAR-EDIT
011010                                           UPON PRINTER
011020
011030       WHEN CAL-TYPE-USER-ACTIVITY
011040         MOVE WS-ACTORID-COUNT            TO VAR-EDIT
011050         DISPLAY '  UNIQUE ACTORS .......... ' VAR-EDIT
011060                                           UPON PRINTER
011070         MOVE WS-EMAIL-COUNT              TO VAR-EDIT
011080         DISPLAY '  UNIQUE USERS ........... ' VAR-EDIT
011090                                           UPON PRINTER
011100         MOVE WS-ACTION-COUNT             TO VAR-EDIT
011110         DISPLAY '  DISTINCT ACTIONS ....... ' VAR-EDIT
011120                                           UPON PRINTER
011130         MOVE WS-CAT-DACCESS-CT           TO VAR-EDIT
011140         DISPLAY '  DATA ACCESS EVENTS ..... ' VAR-EDIT
011150                                           UPON PRINTER
011160         MOVE WS-CAT-DMOD-CT              TO VAR-EDIT
011170         DISPLAY '  DATA MODIFY EVENTS ..... ' VAR-EDIT
011180                                           UPON PRINTER
011190
011200       WHEN CAL-TYPE-COMPLIANCE-SUM
011210         MOVE WS-CAT-AUTHN-CT             TO VAR-EDIT
011220         DISPLAY '  CATEGORY AUTHN ......... ' VAR-EDIT
011230                                           UPON PRINTER
011240         MOVE WS-CAT-AUTHZ-CT             TO VAR-EDIT
011250         DISPLAY '  CATEGORY AUTHZ ......... ' VAR-EDIT
011260                                           UPON PRINTER
011270         MOVE WS-CAT-CONFIG-CT            TO VAR-EDIT
011280         DISPLAY '  CATEGORY CONFIG ........ ' VAR-EDIT
011290                                           UPON PRINTER
011300         MOVE WS-CAT-DACCESS-CT           TO VAR-EDIT
011310         DISPLAY '  CATEGORY DATA-ACCESS ... ' VAR-EDIT
011320                                           UPON PRINTER
011330         MOVE WS-CAT-DMOD-CT              TO VAR-EDIT
011340         DISPLAY '  CATEGORY DATA-MOD ...... ' VAR-EDIT
011350                                           UPON PRINTER
011360         MOVE WS-CAT-SECUR-CT             TO VAR-EDIT
011370         DISPLAY '  CATEGORY SECURITY ...... ' VAR-EDIT
011380                                           UPON PRINTER
011390         MOVE WS-SEV-CRITICAL-CT          TO VAR-EDIT
011400         DISPLAY '  SEVERITY CRITICAL ...... ' VAR-EDIT
011410                                           UPON PRINTER
011420         MOVE WS-SEV-HIGH-CT              TO VAR-EDIT
011430         DISPLAY '  SEVERITY HIGH .......... ' VAR-EDIT
011440                                           UPON PRINTER
011450         MOVE WS-COMPLIANCE-SCORE         TO WS-SCORE-EDIT
011460         DISPLAY '  COMPLIANCE SCORE ....... ' WS-SCORE-EDIT
011470                                           UPON PRINTER
011480     END-EVALUATE.
011490
011500 K13-EXIT.
011510     EXIT.
011520
011530/*****************************************************************
011540*    MARK THE REQUEST FAILED                                    *
011550******************************************************************
011560 K20-MARK-FAILED.
011570
011580     SET  CAL-STAT-FAILED             TO TRUE.
011590     MOVE ZERO                         TO CAL-RPT-FILE-SIZE.
011600     ADD  1                            TO WS-FAILED-COUNT.
011610
011620     DISPLAY ' '                       UPON PRINTER.
011630     DISPLAY 'REPORT ' CAL-RPT-ID(1:8) ' FAILED: '
011640             CAL-RPT-ERROR-MSG         UPON PRINTER.
011650
011660 K25-EXIT.
011670     EXIT.
