000100******************************************************************
000110*                                                                *
000120*    CALDATE - PARAMETER BLOCK FOR THE SHOP DATE UTILITY         *
000130*              CALL 'CALDTEMN' USING CALDTE-PARMS.               *
000140*                                                                *
000150*    SAME CALLING CONVENTION AS DTEMAN ON THE OLD IES SYSTEM -   *
000160*    SET A REQUEST SWITCH, LOAD THE INPUT FIELDS, CALL, CHECK    *
000170*    THE RETURN CODE.  CALDTEMN IS MAINTAINED IN THE SHOP'S      *
000180*    UTILITIES LIBRARY, NOT IN THIS APPLICATION.                 *
000190*                                                                *
000200******************************************************************
000210* 10/01/2021 DLC ORIGINAL MEMBER - RETENTION REWRITE, PART 2.    *
000220******************************************************************
000230 01  CALDTE-PARMS.
000240     03  CALDTE-REQUEST            PIC  X(1).
000250       88  CALDTE-REQ-CURRENT-TS        VALUE '1'.
000260       88  CALDTE-REQ-SUBTRACT-DAYS     VALUE '2'.
000270     03  CALDTE-IN-TIMESTAMP       PIC  X(19).
000280     03  CALDTE-IN-DAYS            PIC  9(05)   BINARY.
000290     03  CALDTE-OUT-TIMESTAMP      PIC  X(19).
000300     03  CALDTE-RETURN-CODE        PIC S9(04)   BINARY.
000310     03  FILLER                    PIC  X(10).
