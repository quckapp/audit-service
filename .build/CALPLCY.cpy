000100******************************************************************
000110*                                                                *
000120*    CALPLCY - AUDIT RETENTION POLICY RECORD                     *
000130*                                                                *
000140*    ONE ROW PER RETENTION POLICY.  READ BY CALRETN FROM         *
000150*    RETENTION-POLICY-IN, SKIPPING ANY ROW WHERE ENABLED IS      *
000160*    NOT 'Y'.                                                    *
000170*                                                                *
000180******************************************************************
000190* 09/30/2021 DLC ORIGINAL MEMBER - RETENTION REWRITE, PART 1.    *
000200* 10/12/2021 DLC ADDED MIN-SEVERITY FILTER PER AUDIT'S REQUEST   *
000210*                TO KEEP CRITICAL EVENTS LONGER THAN THE REST.   *
000220******************************************************************
000230 01  CAL-PLC-RECORD.
000240     03  CAL-PLC-ID                PIC  X(36).
000250     03  CAL-PLC-WS-ID             PIC  X(36).
000260     03  CAL-PLC-NAME              PIC  X(100).
000270     03  CAL-PLC-DESC              PIC  X(500).
000280     03  CAL-PLC-RETN-DAYS         PIC  9(05).
000290     03  CAL-PLC-CATEGORY          PIC  X(20).
000300     03  CAL-PLC-MIN-SEV           PIC  X(8).
000310     03  CAL-PLC-ENABLED           PIC  X(1).
000320       88  CAL-PLC-IS-ENABLED                    VALUE 'Y'.
000330       88  CAL-PLC-NOT-ENABLED                   VALUE 'N'.
000340     03  CAL-PLC-ARCH-B4-DEL       PIC  X(1).
000350       88  CAL-PLC-DOES-ARCHIVE                  VALUE 'Y'.
000360       88  CAL-PLC-NO-ARCHIVE                    VALUE 'N'.
000370     03  CAL-PLC-CREATED-AT        PIC  X(19).
000380     03  CAL-PLC-UPDATED-AT        PIC  X(19).
000390     03  FILLER                    PIC  X(20).
