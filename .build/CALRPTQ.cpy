000100******************************************************************
000110*                                                                *
000120*    CALRPTQ - COMPLIANCE REPORT REQUEST CONTROL RECORD          *
000130*                                                                *
000140*    ONE RECORD DRIVES ONE REPORT RUN.  CALRPT READS THESE       *
000150*    FROM REPORT-REQUEST-IN AND WRITES THE SAME LAYOUT, STATUS   *
000160*    AND FILE-SIZE/ERROR-MESSAGE FILLED IN, TO REPORT-REQUEST-   *
000170*    OUT.  THIS IS THE BATCH STAND-IN FOR WHAT THE ONLINE SIDE   *
000180*    KEEPS AS A ROW IN ITS REPORT-REQUEST TABLE.                 *
000190*                                                                *
000200******************************************************************
000210* 10/01/2021 DLC ORIGINAL MEMBER - RETENTION REWRITE, PART 2,    *
000220*                THE REPORTING HALF.                             *
000230* 10/22/2021 DLC ADDED REPORT-TYPE 88-LEVELS AFTER THE FIRST     *
000240*                COMPILE LET AN UNKNOWN TYPE THROUGH SILENTLY.   *
000250******************************************************************
000260 01  CAL-RPT-RECORD.
000270     03  CAL-RPT-ID                PIC  X(36).
000280     03  CAL-RPT-WS-ID             PIC  X(36).
000290     03  CAL-RPT-NAME              PIC  X(100).
000300     03  CAL-RPT-TYPE              PIC  X(20).
000310       88  CAL-TYPE-ACCESS-LOG          VALUE 'ACCESS_LOG'.
000320       88  CAL-TYPE-ADMIN-ACTIONS       VALUE 'ADMIN_ACTIONS'.
000330       88  CAL-TYPE-COMPLIANCE-SUM      VALUE 'COMPLIANCE_SUMMARY'.
000340       88  CAL-TYPE-DATA-EXPORT         VALUE 'DATA_EXPORT'.
000350       88  CAL-TYPE-LOGIN-HISTORY       VALUE 'LOGIN_HISTORY'.
000360       88  CAL-TYPE-SECURITY-AUDIT      VALUE 'SECURITY_AUDIT'.
000370       88  CAL-TYPE-USER-ACTIVITY       VALUE 'USER_ACTIVITY'.
000380     03  CAL-RPT-STATUS            PIC  X(10).
000390       88  CAL-STAT-PENDING             VALUE 'PENDING'.
000400       88  CAL-STAT-PROCESSING          VALUE 'PROCESSING'.
000410       88  CAL-STAT-COMPLETED           VALUE 'COMPLETED'.
000420       88  CAL-STAT-FAILED              VALUE 'FAILED'.
000430     03  CAL-RPT-PERIOD-START      PIC  X(19).
000440     03  CAL-RPT-PERIOD-END        PIC  X(19).
000450     03  CAL-RPT-REQUESTED-BY      PIC  X(36).
000460     03  CAL-RPT-FILE-SIZE         PIC  9(09).
000470     03  CAL-RPT-ERROR-MSG         PIC  X(255).
000480     03  FILLER                    PIC  X(10).
