000100******************************************************************
000110*                                                                *
000120*    CALARCH - ARCHIVED AUDIT LOG RECORD                         *
000130*                                                                *
000140*    SAME LAYOUT AS CALAULOG, PULLED IN WITH REPLACING SO THE    *
000150*    ARCHIVE COPY CAN CARRY ITS OWN PREFIX, PLUS THE TWO         *
000160*    ARCHIVE-STAMP FIELDS TACKED ON THE END.  SEE IESCNTLO'S     *
000170*    BSTCNTL-DRIVER COPY FOR THE SAME TRICK ON THE OLD SYSTEM.   *
000180*    CALLER PROVIDES THE FD/01 - THIS MEMBER ONLY SUPPLIES THE   *
000190*    FIELD LIST, SAME AS CALAULOG ITSELF.                        *
000200*                                                                *
000210******************************************************************
000220* 09/30/2021 DLC ORIGINAL MEMBER - RETENTION REWRITE, PART 1.    *
000230* 10/04/2021 DLC ADDED ARCHIVED-BY-POLICY-ID AFTER AUDIT FOUND   *
000240*                A RUN WITH NO WAY TO TELL WHICH POLICY DID IT.  *
000250******************************************************************
000260     COPY CALAULOG REPLACING
000270         ==CAL-LOG-RECORD==        BY ==CAL-ARC-RECORD==
000280         ==CAL-LOG-ID==            BY ==CAL-ARC-ID==
000290         ==CAL-LOG-WS-ID==         BY ==CAL-ARC-WS-ID==
000300         ==CAL-LOG-ACTOR-ID==      BY ==CAL-ARC-ACTOR-ID==
000310         ==CAL-LOG-ACTOR-EMAIL==   BY ==CAL-ARC-ACTOR-EMAIL==
000320         ==CAL-LOG-ACTOR-NAME==    BY ==CAL-ARC-ACTOR-NAME==
000330         ==CAL-LOG-ACTION==        BY ==CAL-ARC-ACTION==
000340         ==CAL-LOG-RES-TYPE==      BY ==CAL-ARC-RES-TYPE==
000350         ==CAL-LOG-RES-ID==        BY ==CAL-ARC-RES-ID==
000360         ==CAL-LOG-RES-NAME==      BY ==CAL-ARC-RES-NAME==
000370         ==CAL-LOG-METADATA==      BY ==CAL-ARC-METADATA==
000380         ==CAL-LOG-PREV-STATE==    BY ==CAL-ARC-PREV-STATE==
000390         ==CAL-LOG-NEW-STATE==     BY ==CAL-ARC-NEW-STATE==
000400         ==CAL-LOG-IP-ADDR==       BY ==CAL-ARC-IP-ADDR==
000410         ==CAL-LOG-USER-AGENT==    BY ==CAL-ARC-USER-AGENT==
000420         ==CAL-LOG-SESSION-ID==    BY ==CAL-ARC-SESSION-ID==
000430         ==CAL-LOG-SEVERITY==      BY ==CAL-ARC-SEVERITY==
000440         ==CAL-SEV-LOW==           BY ==CAL-ARC-SEV-LOW==
000450         ==CAL-SEV-MEDIUM==        BY ==CAL-ARC-SEV-MEDIUM==
000460         ==CAL-SEV-HIGH==          BY ==CAL-ARC-SEV-HIGH==
000470         ==CAL-SEV-CRITICAL==      BY ==CAL-ARC-SEV-CRITICAL==
000480         ==CAL-LOG-CATEGORY==      BY ==CAL-ARC-CATEGORY==
000490         ==CAL-CAT-AUTHENTICATION== BY ==CAL-ARC-CAT-AUTHN==
000500         ==CAL-CAT-AUTHORIZATION== BY ==CAL-ARC-CAT-AUTHZ==
000510         ==CAL-CAT-CONFIGURATION== BY ==CAL-ARC-CAT-CONFIG==
000520         ==CAL-CAT-DATA-ACCESS==   BY ==CAL-ARC-CAT-DACCESS==
000530         ==CAL-CAT-DATA-MOD==      BY ==CAL-ARC-CAT-DMOD==
000540         ==CAL-CAT-SECURITY==      BY ==CAL-ARC-CAT-SECUR==
000550         ==CAL-LOG-CREATED-AT==    BY ==CAL-ARC-CREATED-AT==
000560         ==CAL-LOG-CREAT-DATE-PART== BY ==CAL-ARC-CREAT-DATE==.
000570     03  CAL-ARC-ARCHIVED-AT       PIC  X(19).
000580     03  CAL-ARC-POLICY-ID         PIC  X(36).
000590     03  FILLER                    PIC  X(13).
